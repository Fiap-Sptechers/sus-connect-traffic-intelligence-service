000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RTDSTPRS.
000300 AUTHOR. R R KOWALSKI.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 02/14/95.
000600 DATE-COMPILED.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900*****************************************************************
001000*REMARKS.
001100*
001200*        CALLED SUBROUTINE - TURNS THE FREE-FORM DISTANCE TEXT
001300*        OFF THE UNITS FILE ("1.5 KM", "500 M", OR A BARE
001400*        NUMBER) INTO A KILOMETRE FIGURE RTREQEDT CAN SCORE ON.
001500*        SCANS THE TEXT BACKWARDS FOR THE LAST SIGNIFICANT
001600*        CHARACTER, STRIPS A TRAILING KM/M UNIT SUFFIX, THEN
001700*        UNSTRINGS THE REMAINING DIGITS ON THE DECIMAL POINT.
001800*        BLANK OR NON-NUMERIC TEXT COMES BACK WITH DP-ERROR-SW
001900*        SET - CALLER SKIPS THE UNIT AND COUNTS IT.
002000*
002100*        CALLED BY RTREQEDT, PARAGRAPH 250-LOAD-CANDIDATE-UNITS.
002200*
002300*MAINTENANCE -
002400*  02/14/95  RRK  TKT-2401  ORIGINAL PROGRAM
002500*  08/02/96  RRK  TKT-2850  FIXED 'KM' BEING MISTAKEN FOR A
002600*                           BARE TRAILING 'M' UNIT
002700*  04/02/99  DPM  TKT-3388  Y2K REVIEW - NO DATE FIELDS HERE,
002800*                           SIGNED OFF CLEAN
002810*  09/19/02  RRK  TKT-3610  LOWERCASE 'km'/'m' WAS COMING BACK
002820*                           BAD-DISTANCE - ADDED THE UPSHIFT
002830*                           BEFORE THE SUFFIX SCAN
002840*  02/06/05  DPM  TKT-3840  A BARE '0' DISTANCE WAS TRIPPING
002850*                           DP-ERROR-SW - CONFIRMED THIS IS
002860*                           CORRECT, ZERO KM IS STILL A VALID
002870*                           NUMBER, CALLER WAS PASSING BLANKS
002880*  11/30/09  JKS  TKT-4110  REVIEWED FOR THE OPS AUDIT - NO
002890*                           CHANGE REQUIRED
002900*****************************************************************
003000 ENVIRONMENT DIVISION.
003100 DATA DIVISION.
003200 WORKING-STORAGE SECTION.
003300 01  WS-WORK-TEXT                PIC X(12).
003400 01  WS-NUMERIC-TEXT             PIC X(12).
003500 01  WS-UNIT-FOUND-SW            PIC X(01).
003600     88  WS-UNIT-IS-KM               VALUE "K".
003700     88  WS-UNIT-IS-M                VALUE "M".
003800     88  WS-UNIT-IS-BARE             VALUE "B".
003900 01  WS-SCAN-IDXS.
004000     05  WS-LEN                  PIC 9(02) COMP.
004100     05  WS-NUM-LEN              PIC 9(02) COMP.
004200 01  WS-SPLIT-FLDS.
004300     05  WS-INT-TXT              PIC X(04).
004400     05  WS-DEC-TXT              PIC X(02).
004500 01  WS-SPLIT-FLDS-R REDEFINES WS-SPLIT-FLDS.
004600     05  WS-INT-NUM              PIC 9(04).
004700     05  WS-DEC-NUM              PIC 9(02).
004800 01  WS-METRES-HOLD              PIC 9(07)V99 COMP-3.
004850 01  WS-WORK-TEXT-TBL REDEFINES WS-WORK-TEXT.
004860     05  WS-WORK-CHAR            PIC X(01) OCCURS 12 TIMES
004870                                 INDEXED BY WS-WORK-CHAR-IDX.
004880 01  WS-NUMERIC-TEXT-TBL REDEFINES WS-NUMERIC-TEXT.
004890     05  WS-NUMERIC-CHAR         PIC X(01) OCCURS 12 TIMES
004895                                 INDEXED BY WS-NUM-CHAR-IDX.
004900
005000 LINKAGE SECTION.
005100 01  DP-TEXT-IN                  PIC X(12).
005200 01  DP-KM-OUT                   PIC 9(04)V99.
005300 01  DP-ERROR-SW                 PIC X(01).
005400     88  DP-BAD-DISTANCE             VALUE "Y".
005500     88  DP-GOOD-DISTANCE            VALUE "N".
005600
005700 PROCEDURE DIVISION USING DP-TEXT-IN, DP-KM-OUT, DP-ERROR-SW.
005800     MOVE "N" TO DP-ERROR-SW.
005900     MOVE ZERO TO DP-KM-OUT.
006000     MOVE DP-TEXT-IN TO WS-WORK-TEXT.
006100     INSPECT WS-WORK-TEXT
006200         CONVERTING "abcdefghijklmnopqrstuvwxyz"
006300                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006400
006500     PERFORM 100-FIND-LENGTH THRU 100-EXIT.
006600     IF WS-LEN = ZERO
006700         MOVE "Y" TO DP-ERROR-SW
006800         GO TO RTDSTPRS-EXIT.
006900
007000     PERFORM 200-STRIP-SUFFIX THRU 200-EXIT.
007100     PERFORM 300-CONVERT-NUMBER THRU 300-EXIT.
007200
007300 RTDSTPRS-EXIT.
007400     GOBACK.
007500
007600*   100-FIND-LENGTH SCANS BACK FROM THE END OF THE FIELD FOR
007700*   THE LAST NON-BLANK CHARACTER - WS-LEN COMES BACK ZERO WHEN
007800*   THE WHOLE FIELD WAS SPACES.
007900 100-FIND-LENGTH.
008000     MOVE 12 TO WS-LEN.
008100 100-FIND-LOOP.
008200     IF WS-LEN = ZERO
008300         GO TO 100-EXIT.
008400     IF WS-WORK-TEXT(WS-LEN:1) NOT = SPACE
008500         GO TO 100-EXIT.
008600     SUBTRACT 1 FROM WS-LEN.
008700     GO TO 100-FIND-LOOP.
008800 100-EXIT.
008900     EXIT.
009000
009100*   200-STRIP-SUFFIX LOOKS AT THE LAST ONE OR TWO CHARACTERS OF
009200*   THE SIGNIFICANT TEXT FOR A 'KM' OR 'M' UNIT SUFFIX, THEN
009300*   TRIMS ANY BLANKS LEFT BETWEEN THE NUMBER AND THE SUFFIX.
009400 200-STRIP-SUFFIX.
009500     MOVE "B" TO WS-UNIT-FOUND-SW.
009600     MOVE WS-LEN TO WS-NUM-LEN.
009700     IF WS-LEN NOT < 2
009800         IF WS-WORK-TEXT(WS-LEN - 1:2) = "KM"
009900             MOVE "K" TO WS-UNIT-FOUND-SW
010000             SUBTRACT 2 FROM WS-NUM-LEN
010100             GO TO 200-TRIM-BLANKS.
010200     IF WS-WORK-TEXT(WS-LEN:1) = "M"
010300         MOVE "M" TO WS-UNIT-FOUND-SW
010400         SUBTRACT 1 FROM WS-NUM-LEN.
010500 200-TRIM-BLANKS.
010600     IF WS-NUM-LEN = ZERO
010700         GO TO 200-EXIT.
010800     IF WS-WORK-TEXT(WS-NUM-LEN:1) = SPACE
010900         SUBTRACT 1 FROM WS-NUM-LEN
011000         GO TO 200-TRIM-BLANKS.
011100 200-EXIT.
011200     EXIT.
011300
011400*   300-CONVERT-NUMBER UNSTRINGS THE SURVIVING DIGITS ON THE
011500*   DECIMAL POINT, PADS A MISSING FRACTION WITH ZEROS, AND
011600*   APPLIES THE M-TO-KM DIVIDE WHEN THE UNIT CAME BACK METRES.
011700 300-CONVERT-NUMBER.
011800     MOVE SPACES TO WS-NUMERIC-TEXT.
011900     IF WS-NUM-LEN = ZERO
012000         MOVE "Y" TO DP-ERROR-SW
012100         GO TO 300-EXIT.
012200     MOVE WS-WORK-TEXT(1:WS-NUM-LEN) TO WS-NUMERIC-TEXT.
012300     MOVE SPACES TO WS-INT-TXT.
012400     MOVE "00" TO WS-DEC-TXT.
012500     UNSTRING WS-NUMERIC-TEXT DELIMITED BY "."
012600         INTO WS-INT-TXT, WS-DEC-TXT.
012700     IF WS-DEC-TXT = SPACES
012800         MOVE "00" TO WS-DEC-TXT.
012900     INSPECT WS-DEC-TXT CONVERTING SPACE TO "0".
013000     IF WS-INT-TXT NOT NUMERIC
013100         OR WS-DEC-TXT NOT NUMERIC
013200         MOVE "Y" TO DP-ERROR-SW
013300         GO TO 300-EXIT.
013400
013500     IF WS-UNIT-IS-M
013600         COMPUTE WS-METRES-HOLD =
013700                 WS-INT-NUM + (WS-DEC-NUM / 100)
013800         COMPUTE DP-KM-OUT ROUNDED =
013900                 WS-METRES-HOLD / 1000
014000     ELSE
014100         COMPUTE DP-KM-OUT ROUNDED =
014200                 WS-INT-NUM + (WS-DEC-NUM / 100).
014300 300-EXIT.
014400     EXIT.
