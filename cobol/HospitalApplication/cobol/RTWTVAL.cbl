000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RTWTVAL.
000300 AUTHOR. R R KOWALSKI.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 02/09/95.
000600 DATE-COMPILED.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900*****************************************************************
001000*REMARKS.
001100*
001200*        CALLED SUBROUTINE - VALIDATES A SET OF CRITERION
001300*        WEIGHTS FOR THE ROUTING/TRAFFIC-INTELLIGENCE JOB.
001400*        EACH OF THE FOUR WEIGHTS MUST FALL BETWEEN 0.00 AND
001500*        1.00 AND THE FOUR MUST NOT SUM TO MORE THAN 1.00.
001600*
001700*        CALLED BY RTREQEDT (000-HOUSEKEEPING, AGAINST THE
001800*        WEIGHTS FILE RECORD) AND BY RTWGTUPD (AGAINST A
001900*        PROPOSED WEIGHT-CHANGE TRANSACTION).
002000*
002100*MAINTENANCE -
002200*  02/09/95  RRK  TKT-2401  ORIGINAL PROGRAM
002300*  11/14/96  DPM  TKT-2980  CLARIFIED THE SUM TEST PER OPS
002400*                           REQUEST - SUM MAY EQUAL 1.00 EXACTLY
002500*  04/02/99  DPM  TKT-3388  Y2K REVIEW - NO DATE FIELDS HERE,
002600*                           SIGNED OFF CLEAN
002610*  03/11/01  DPM  TKT-3502  TIGHTENED THE UPPER-BOUND TEST AFTER
002620*                           A 1.01 WEIGHT SLIPPED THROUGH ON A
002630*                           MANUAL OVERRIDE TRANSACTION
002640*  07/22/04  RRK  TKT-3790  NO LOGIC CHANGE - CONFIRMED AGAINST
002650*                           RTWGTUPD'S FOUR-WEIGHT TRANSACTION
002660*                           LAYOUT AFTER THAT REWRITE
002670*  01/15/08  JKS  TKT-4010  REVIEWED FOR THE OPS AUDIT - ROUNDING
002680*                           ON WV-SOMA-PESOS CONFIRMED UNCHANGED
002700*****************************************************************
002800 ENVIRONMENT DIVISION.
002900 DATA DIVISION.
003000 WORKING-STORAGE SECTION.
003100 01  WS-LIMIT-VALS.
003200     05  WS-ZERO-WT              PIC 9V99 VALUE ZERO.
003300     05  WS-ONE-WT               PIC 9V99 VALUE 1.00.
003350 01  WS-LIMIT-TABLE REDEFINES WS-LIMIT-VALS.
003360     05  WS-LIMIT-ENTRY          PIC 9V99 OCCURS 2 TIMES
003370                                 INDEXED BY WS-LIMIT-IDX.
003400
003500 LINKAGE SECTION.
003600 01  WT-VALIDATE-REC.
003700     05  WV-DISTANCIA            PIC 9V99.
003800     05  WV-TMA                  PIC 9V99.
003900     05  WV-OCUPACAO             PIC 9V99.
004000     05  WV-ESPECIALIDADE        PIC 9V99.
004100     05  WV-SOMA-PESOS           PIC 9V99.
004200     05  WV-VALID-SW             PIC X(01).
004300         88  WV-WEIGHTS-VALID        VALUE "Y".
004400         88  WV-WEIGHTS-INVALID      VALUE "N".
004450 01  WV-VALIDATE-TEXT REDEFINES WT-VALIDATE-REC
004460                                 PIC X(16).
004470 01  WV-WEIGHTS-TABLE REDEFINES WT-VALIDATE-REC.
004480     05  WV-WEIGHT-ENTRY         PIC 9V99 OCCURS 5 TIMES
004490                                 INDEXED BY WV-WEIGHT-IDX.
004495     05  FILLER                  PIC X(01).
004500 01  RETURN-CD                   PIC S9(04) COMP.
004600
004700 PROCEDURE DIVISION USING WT-VALIDATE-REC, RETURN-CD.
004800     MOVE "Y" TO WV-VALID-SW.
004900     MOVE ZERO TO WV-SOMA-PESOS.
005000     IF WV-DISTANCIA > WS-ONE-WT
005100        OR WV-TMA > WS-ONE-WT
005200        OR WV-OCUPACAO > WS-ONE-WT
005300        OR WV-ESPECIALIDADE > WS-ONE-WT
005400         MOVE "N" TO WV-VALID-SW
005500         GO TO RTWTVAL-EXIT.
005600
005700     COMPUTE WV-SOMA-PESOS =
005800             WV-DISTANCIA + WV-TMA + WV-OCUPACAO
005900                          + WV-ESPECIALIDADE.
006000     IF WV-SOMA-PESOS > WS-ONE-WT
006100         MOVE "N" TO WV-VALID-SW.
006200
006300 RTWTVAL-EXIT.
006400     MOVE ZERO TO RETURN-CD.
006500     GOBACK.
