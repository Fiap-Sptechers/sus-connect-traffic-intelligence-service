000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RTHAVERS.
000300 AUTHOR. D P MARTINEZ.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 03/04/95.
000600 DATE-COMPILED.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900*****************************************************************
001000*REMARKS.
001100*
001200*        CALLED SUBROUTINE - GREAT-CIRCLE (HAVERSINE) DISTANCE
001300*        IN KILOMETRES BETWEEN TWO LAT/LON POINTS, EARTH RADIUS
001400*        6371.0 KM.  NOT ON THE NORMAL RTREQEDT CALL PATH - THE
001500*        DAILY ROUTING RUN SCORES OFF THE DISTANCE TEXT ALREADY
001600*        SUPPLIED ON THE UNITS FILE (SEE RTDSTPRS) - THIS ONE IS
001700*        KEPT AVAILABLE FOR THE ONE-OFF MAPPING RUNS WHERE ONLY
001800*        COORDINATES ARE ON HAND.
001900*
002000*        THIS SHOP'S COMPILER HAS NO BUILT-IN TRIG FUNCTIONS SO
002100*        THE SIN/COS/ARCTAN/SQUARE-ROOT WORK IS FARMED OUT TO
002200*        THE MATH-LIBRARY ROUTINES MTHSIN/MTHCOS/MTHATAN/
002300*        MTHSQRT MAINTAINED BY THE SCIENTIFIC-APPS GROUP - SAME
002400*        ARRANGEMENT AS DALYEDIT'S CALL TO DTEVAL.
002500*
002600*        ALL OF MTHSIN/MTHCOS/MTHATAN TAKE AND RETURN RADIANS.
002700*
002800*MAINTENANCE -
002900*  03/04/95  DPM  TKT-2401  ORIGINAL PROGRAM
003000*  04/02/99  DPM  TKT-3388  Y2K REVIEW - NO DATE FIELDS HERE,
003100*                           SIGNED OFF CLEAN
003110*  06/14/01  RRK  TKT-3555  MTHATAN CALLING SEQUENCE CHANGED BY
003120*                           SCIENTIFIC-APPS TO TAKE Y THEN X -
003130*                           UPDATED THE CALL HERE TO MATCH
003140*  09/27/05  DPM  TKT-3860  WS-EARTH-RADIUS-KM WAS A LITERAL IN
003150*                           THE COMPUTE - PULLED IT OUT TO A
003160*                           NAMED FIELD SO OPS CAN SEE IT IN A
003170*                           DUMP
003180*  02/11/09  JKS  TKT-4095  REVIEWED FOR THE OPS AUDIT - NO
003190*                           CHANGE REQUIRED, STILL NOT ON THE
003200*                           MAIN ROUTING CALL PATH
003250*****************************************************************
003300 ENVIRONMENT DIVISION.
003400 DATA DIVISION.
003500 WORKING-STORAGE SECTION.
003600 01  WS-EARTH-RADIUS-KM          PIC 9(05)V9 COMP-3
003700                                     VALUE 6371.0.
003800 01  WS-DEG-TO-RAD               PIC 9V9(09) COMP-3
003900                                     VALUE 0.017453293.
004000 01  WS-RADIAN-FLDS.
004100     05  WS-LAT1-RAD             PIC S9(03)V9(09) COMP-3.
004200     05  WS-LON1-RAD             PIC S9(03)V9(09) COMP-3.
004300     05  WS-LAT2-RAD             PIC S9(03)V9(09) COMP-3.
004400     05  WS-LON2-RAD             PIC S9(03)V9(09) COMP-3.
004500     05  WS-DELTA-LAT            PIC S9(03)V9(09) COMP-3.
004600     05  WS-DELTA-LON            PIC S9(03)V9(09) COMP-3.
004650 01  WS-RADIAN-TABLE REDEFINES WS-RADIAN-FLDS.
004660     05  WS-RADIAN-ENTRY         PIC S9(03)V9(09) COMP-3
004670                                 OCCURS 6 TIMES
004680                                 INDEXED BY WS-RADIAN-IDX.
004700 01  WS-TRIG-FLDS.
004800     05  WS-SIN-HALF-DLAT        PIC S9(03)V9(09) COMP-3.
004900     05  WS-SIN-HALF-DLON        PIC S9(03)V9(09) COMP-3.
005000     05  WS-COS-LAT1             PIC S9(03)V9(09) COMP-3.
005100     05  WS-COS-LAT2             PIC S9(03)V9(09) COMP-3.
005200     05  WS-VALUE-A              PIC S9(03)V9(09) COMP-3.
005300     05  WS-VALUE-C              PIC S9(03)V9(09) COMP-3.
005400     05  WS-SQRT-A               PIC S9(03)V9(09) COMP-3.
005450     05  WS-SQRT-1-MINUS-A       PIC S9(03)V9(09) COMP-3.
005460 01  WS-TRIG-TABLE REDEFINES WS-TRIG-FLDS.
005470     05  WS-TRIG-ENTRY           PIC S9(03)V9(09) COMP-3
005480                                 OCCURS 8 TIMES
005490                                 INDEXED BY WS-TRIG-IDX.
005600
005700 LINKAGE SECTION.
005800 01  HV-POINTS-REC.
005900     05  HV-LAT1                 PIC S9(03)V9(06).
006000     05  HV-LON1                 PIC S9(03)V9(06).
006100     05  HV-LAT2                 PIC S9(03)V9(06).
006200     05  HV-LON2                 PIC S9(03)V9(06).
006250 01  HV-POINTS-TABLE REDEFINES HV-POINTS-REC.
006260     05  HV-COORD-ENTRY          PIC S9(03)V9(06)
006270                                 OCCURS 4 TIMES
006280                                 INDEXED BY HV-COORD-IDX.
006300 01  HV-DISTANCIA-KM             PIC 9(05)V99.
006400
006500 PROCEDURE DIVISION USING HV-POINTS-REC, HV-DISTANCIA-KM.
006600     COMPUTE WS-LAT1-RAD = HV-LAT1 * WS-DEG-TO-RAD.
006700     COMPUTE WS-LON1-RAD = HV-LON1 * WS-DEG-TO-RAD.
006800     COMPUTE WS-LAT2-RAD = HV-LAT2 * WS-DEG-TO-RAD.
006900     COMPUTE WS-LON2-RAD = HV-LON2 * WS-DEG-TO-RAD.
007000     COMPUTE WS-DELTA-LAT = (WS-LAT2-RAD - WS-LAT1-RAD) / 2.
007100     COMPUTE WS-DELTA-LON = (WS-LON2-RAD - WS-LON1-RAD) / 2.
007200
007300     CALL "MTHSIN"  USING WS-DELTA-LAT, WS-SIN-HALF-DLAT.
007400     CALL "MTHSIN"  USING WS-DELTA-LON, WS-SIN-HALF-DLON.
007500     CALL "MTHCOS"  USING WS-LAT1-RAD,  WS-COS-LAT1.
007600     CALL "MTHCOS"  USING WS-LAT2-RAD,  WS-COS-LAT2.
007700
007800     COMPUTE WS-VALUE-A =
007900             (WS-SIN-HALF-DLAT * WS-SIN-HALF-DLAT)
008000           + (WS-COS-LAT1 * WS-COS-LAT2
008100                 * WS-SIN-HALF-DLON * WS-SIN-HALF-DLON).
008200
008300     CALL "MTHSQRT" USING WS-VALUE-A, WS-SQRT-A.
008400     COMPUTE WS-SQRT-1-MINUS-A =
008500             1 - WS-VALUE-A.
008600     CALL "MTHSQRT" USING WS-SQRT-1-MINUS-A,
008700                           WS-SQRT-1-MINUS-A.
008800     CALL "MTHATAN" USING WS-SQRT-A, WS-SQRT-1-MINUS-A,
008900                           WS-VALUE-C.
009000     COMPUTE WS-VALUE-C = WS-VALUE-C * 2.
009100
009200     COMPUTE HV-DISTANCIA-KM ROUNDED =
009300             WS-EARTH-RADIUS-KM * WS-VALUE-C.
009400     GOBACK.
