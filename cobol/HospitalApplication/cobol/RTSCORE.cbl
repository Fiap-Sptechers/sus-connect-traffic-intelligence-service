000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RTSCORE.
000300 AUTHOR. D P MARTINEZ.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 02/21/95.
000600 DATE-COMPILED.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900*****************************************************************
001000*REMARKS.
001100*
001200*        CALLED SUBROUTINE - WORKS OUT THE FOUR NORMALIZED
001300*        SUB-SCORES (DISTANCE, TMA, OCCUPANCY, SPECIALTY) FOR
001400*        ONE CANDIDATE UNIT AGAINST A REQUEST.  ALL FOUR ARE
001500*        RATIOS CLAMPED TO THE RANGE 0.0000 - 1.0000.  THE
001600*        CALLER (RTREQEDT) HAS ALREADY WORKED OUT THE MAXIMUM
001700*        DISTANCE/TMA/OCCUPANCY-RATE ACROSS THE WHOLE CANDIDATE
001800*        SET BEFORE CALLING IN HERE ONE UNIT AT A TIME.
001900*
002000*        CALLED BY RTREQEDT, PARAGRAPH 300-SCORE-CANDIDATES.
002100*
002200*MAINTENANCE -
002300*  02/21/95  DPM  TKT-2401  ORIGINAL PROGRAM
002400*  06/09/96  DPM  TKT-2811  CLAMP WAS LETTING -0.0001 THROUGH
002500*                           ON A ZERO-DISTANCE TIE - FIXED
002600*  04/02/99  DPM  TKT-3388  Y2K REVIEW - NO DATE FIELDS HERE,
002700*                           SIGNED OFF CLEAN
002710*  10/08/01  RRK  TKT-3540  SC-MAX-TMA OF ZERO WAS FALLING
002720*                           THROUGH TO THE DIVIDE INSTEAD OF THE
002730*                           SHORT-CIRCUIT - ORDER OF THE IF
002740*                           SWAPPED
002750*  05/17/06  DPM  TKT-3910  CONFIRMED THE SPECIALTY SCORE STAYS
002760*                           A FLAT 1.0000/ZERO PER OPS - NO
002770*                           PARTIAL CREDIT FOR A CLOSE MATCH
002780*  03/02/09  JKS  TKT-4090  REVIEWED FOR THE OPS AUDIT - NO
002790*                           CHANGE REQUIRED
002800*****************************************************************
002900 ENVIRONMENT DIVISION.
003000 DATA DIVISION.
003100 WORKING-STORAGE SECTION.
003200 01  WS-SCORE-WORK-FLDS.
003300     05  WS-RATIO                PIC S9V9999 COMP-3.
003400     05  WS-RAW-SCORE            PIC S9V9999 COMP-3.
003410 01  WS-SCORE-WORK-R REDEFINES WS-SCORE-WORK-FLDS.
003420     05  WS-WORK-ENTRY           PIC S9V9999 COMP-3
003430                                 OCCURS 2 TIMES
003440                                 INDEXED BY WS-WORK-IDX.
003500
003600 LINKAGE SECTION.
003700 01  SC-SCORE-REC.
003800     05  SC-DISTANCIA-KM         PIC 9(04)V99.
003900     05  SC-MAX-DISTANCIA        PIC 9(04)V99.
004000     05  SC-TMA                  PIC 9(04).
004100     05  SC-MAX-TMA              PIC 9(04).
004200     05  SC-TAXA-OCUPACAO        PIC 9V9999.
004300     05  SC-MAX-TAXA             PIC 9V9999.
004400     05  SC-ESP-MATCH-SW         PIC X(01).
004500         88  SC-ESP-MATCHES          VALUE "Y".
004600     05  SC-SCORE-DIST           PIC 9V9999.
004700     05  SC-SCORE-TMA            PIC 9V9999.
004800     05  SC-SCORE-OCC            PIC 9V9999.
004900     05  SC-SCORE-ESP            PIC 9V9999.
004910 01  SC-DISTANCE-PAIR REDEFINES SC-SCORE-REC.
004920     05  SC-DIST-FLD             PIC 9(04)V99
004930                                 OCCURS 2 TIMES.
004940     05  FILLER                  PIC X(39).
004950 01  SC-SCORE-OUT REDEFINES SC-SCORE-REC.
004960     05  FILLER                  PIC X(31).
004970     05  SC-SCORE-OUT-FLD        PIC 9V9999
004980                                 OCCURS 4 TIMES
004990                                 INDEXED BY SC-SCORE-IDX.
005000
005100 PROCEDURE DIVISION USING SC-SCORE-REC.
005200     PERFORM 100-SCORE-DISTANCE THRU 100-EXIT.
005300     PERFORM 200-SCORE-TMA THRU 200-EXIT.
005400     PERFORM 300-SCORE-OCCUPANCY THRU 300-EXIT.
005500     PERFORM 400-SCORE-ESPECIALIDADE THRU 400-EXIT.
005600     GOBACK.
005700
005800 100-SCORE-DISTANCE.
005900     IF SC-MAX-DISTANCIA = ZERO
006000         MOVE 1.0000 TO SC-SCORE-DIST
006100         GO TO 100-EXIT.
006200     COMPUTE WS-RATIO =
006300             SC-DISTANCIA-KM / SC-MAX-DISTANCIA.
006400     COMPUTE WS-RAW-SCORE = 1 - WS-RATIO.
006500     PERFORM 900-CLAMP-SCORE THRU 900-EXIT.
006600     MOVE WS-RAW-SCORE TO SC-SCORE-DIST.
006700 100-EXIT.
006800     EXIT.
006900
007000 200-SCORE-TMA.
007100     IF SC-MAX-TMA = ZERO
007200         MOVE 1.0000 TO SC-SCORE-TMA
007300         GO TO 200-EXIT.
007400     COMPUTE WS-RATIO = SC-TMA / SC-MAX-TMA.
007500     COMPUTE WS-RAW-SCORE = 1 - WS-RATIO.
007600     PERFORM 900-CLAMP-SCORE THRU 900-EXIT.
007700     MOVE WS-RAW-SCORE TO SC-SCORE-TMA.
007800 200-EXIT.
007900     EXIT.
008000
008100 300-SCORE-OCCUPANCY.
008200     IF SC-MAX-TAXA = ZERO
008300         MOVE 1.0000 TO SC-SCORE-OCC
008400         GO TO 300-EXIT.
008500     COMPUTE WS-RATIO = SC-TAXA-OCUPACAO / SC-MAX-TAXA.
008600     COMPUTE WS-RAW-SCORE = 1 - WS-RATIO.
008700     PERFORM 900-CLAMP-SCORE THRU 900-EXIT.
008800     MOVE WS-RAW-SCORE TO SC-SCORE-OCC.
008900 300-EXIT.
009000     EXIT.
009100
009200 400-SCORE-ESPECIALIDADE.
009300     IF SC-ESP-MATCHES
009400         MOVE 1.0000 TO SC-SCORE-ESP
009500     ELSE
009600         MOVE ZERO TO SC-SCORE-ESP.
009700 400-EXIT.
009800     EXIT.
009900
010000*   900-CLAMP-SCORE HOLDS WS-RAW-SCORE TO 0.0000 - 1.0000.
010100*   SHARED BY ALL THREE RATIO-BASED SCORES ABOVE.
010200 900-CLAMP-SCORE.
010300     IF WS-RAW-SCORE < ZERO
010400         MOVE ZERO TO WS-RAW-SCORE
010500         GO TO 900-EXIT.
010600     IF WS-RAW-SCORE > 1.0000
010700         MOVE 1.0000 TO WS-RAW-SCORE.
010800 900-EXIT.
010900     EXIT.
