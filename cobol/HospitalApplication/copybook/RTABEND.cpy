000100*****************************************************************
000200* RTABEND.  SHOP-STANDARD DIAGNOSTIC/ABEND RECORD
000300* WRITTEN TO SYSOUT FROM 1000-ABEND-RTN WHEN A ROUTING JOB HAS
000400* TO BLOW UP - BAD TRAILER BALANCE, MISSING WEIGHTS FILE WITH
000500* NO DEFAULT PATH AVAILABLE, ETC.  SAME SHAPE AS THE ABENDREC
000600* COPYBOOK SHARED BY THE PATIENT/TREATMENT SUBSYSTEM - PARA-NAME
000700* IDENTIFIES WHERE WE BLEW UP, EXPECTED-VAL/ACTUAL-VAL CARRY
000800* WHATEVER DIDN'T BALANCE.  ZERO-VAL/ONE-VAL ARE THE 77-LEVEL
000900* PAIR 1000-ABEND-RTN DIVIDES TO FORCE THE S0C7.
001000*
001100* MAINTENANCE -
001200*   02/09/95  RRK  TKT-2401  ORIGINAL LAYOUT, LIFTED FROM THE
001300*                            PATIENT SUBSYSTEM'S ABENDREC
001400*****************************************************************
001500 01  ABEND-REC.
001600     05  PARA-NAME               PIC X(30).
001700     05  FILLER                  PIC X(02) VALUE SPACES.
001800     05  ABEND-REASON            PIC X(60).
001900     05  FILLER                  PIC X(02) VALUE SPACES.
002000     05  EXPECTED-VAL            PIC X(15).
002100     05  FILLER                  PIC X(02) VALUE SPACES.
002200     05  ACTUAL-VAL              PIC X(15).
002300     05  FILLER                  PIC X(04) VALUE SPACES.
002400 77  ZERO-VAL                    PIC S9(04) COMP VALUE ZERO.
002500 77  ONE-VAL                     PIC S9(04) COMP VALUE +1.
