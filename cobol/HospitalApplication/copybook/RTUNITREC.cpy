000100*****************************************************************
000200* RTUNITREC.  CANDIDATE HEALTH-UNIT RECORD
000300* MANY RECORDS PER REQUEST - GROUPED/ORDERED BY UN-REQUEST-ID ON
000400* THE UNITS FILE SO RTREQEDT CAN READ THEM WITH A MATCHING-KEY
000500* LOOK-AHEAD THE SAME WAY THE OLD PATLIST READ TREATMENT ROWS
000600* AGAINST A PATIENT ROW.  UN-ESPECIALIDADES IS A FLAT 90-BYTE
000700* FIELD ON THE FILE BUT WE CARRY A TABLE REDEFINES OF IT HERE SO
000800* THE SPECIALTY-MATCH LOGIC CAN PERFORM VARYING OVER THE THREE
000900* 30-BYTE SLOTS.  UN-TMA-GROUP IS SIMILARLY REDEFINED AS A TABLE
001000* INDEXED BY THE RISK CODE (1=RED ... 5=BLUE) SO RTREQEDT DOES
001100* NOT NEED A FIVE-WAY IF-CHAIN TO PICK THE RIGHT TMA.
001200*
001300* MAINTENANCE -
001400*   02/09/95  RRK  TKT-2401  ORIGINAL LAYOUT
001500*   09/18/95  RRK  TKT-2630  ADDED UN-TMA-GROUP/UN-TMA-TABLE
001600*                            REDEFINES FOR THE RISK-CODE LOOKUP
001700*   03/11/98  DPM  TKT-3240  ADDED UN-ESPECIALIDADES-TBL REDEFINES
001800*****************************************************************
001900 01  RT-CANDIDATE-UNIT.
002000     05  UN-REQUEST-ID           PIC X(10).
002100     05  UN-UNIT-ID              PIC X(36).
002200     05  UN-NAME                 PIC X(40).
002300     05  UN-DISTANCE-TEXT        PIC X(12).
002400     05  UN-ESPECIALIDADES       PIC X(90).
002500     05  UN-ESPECIALIDADES-TBL REDEFINES
002600         UN-ESPECIALIDADES
002700             OCCURS 3 TIMES
002800             INDEXED BY UN-ESP-IDX
002900             PIC X(30).
003000     05  UN-TMA-GROUP.
003100         10  UN-TMA-RED          PIC 9(04).
003200         10  UN-TMA-ORANGE       PIC 9(04).
003300         10  UN-TMA-YELLOW       PIC 9(04).
003400         10  UN-TMA-GREEN        PIC 9(04).
003500         10  UN-TMA-BLUE         PIC 9(04).
003600     05  UN-TMA-TABLE  REDEFINES UN-TMA-GROUP
003700             OCCURS 5 TIMES
003800             INDEXED BY UN-TMA-IDX
003900             PIC 9(04).
004000     05  UN-OCUPACAO-ATUAL       PIC 9(05).
004100     05  UN-PACIENTES-ESPERA     PIC 9(05).
004200     05  UN-CAPACIDADE           PIC 9(05).
004300     05  FILLER                  PIC X(09).
