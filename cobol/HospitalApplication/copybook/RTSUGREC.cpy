000100*****************************************************************
000200* RTSUGREC.  ROUTING SUGGESTION OUTPUT RECORD
000300* WRITTEN BY RTREQEDT, ONE PER SURVIVING CANDIDATE, IN DESCENDING
000400* SCORE ORDER - SG-RANK 1 IS THE UNIT RTREQEDT RECOMMENDS FIRST.
000500* AT MOST 5 ARE WRITTEN PER REQUEST - MAX-SUGGEST IS HARD-CODED
000600* SHOP POLICY, SEE WS-TOPN IN RTREQEDT WORKING-STORAGE, NOT A
000700* FIGURE CARRIED ON THIS RECORD.
000800*
000900* MAINTENANCE -
001000*   02/09/95  RRK  TKT-2401  ORIGINAL LAYOUT
001100*   05/02/96  RRK  TKT-2777  WIDENED SG-RAZAO FROM 60 TO 80 BYTES
001200*                            TO HOLD ALL FOUR REASON PHRASES
001300*****************************************************************
001400 01  RT-SUGGESTION-REC.
001500     05  SG-REQUEST-ID           PIC X(10).
001600     05  SG-RANK                 PIC 9(02).
001700     05  SG-UNIT-ID              PIC X(36).
001800     05  SG-NAME                 PIC X(40).
001900     05  SG-SCORE-FINAL          PIC 9V9(04).
002000     05  SG-DISTANCIA-KM         PIC 9(04)V99.
002100     05  SG-TEMPO-ESTIMADO       PIC 9(05).
002200     05  SG-RAZAO                PIC X(80).
002300     05  FILLER                  PIC X(08).
