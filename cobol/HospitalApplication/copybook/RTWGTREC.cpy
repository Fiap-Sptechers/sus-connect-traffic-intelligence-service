000100*****************************************************************
000200* RTWGTREC.  ROUTING/TRAFFIC-INTELLIGENCE CRITERION-WEIGHT RECORD
000300* ONE RECORD PER FILE.  CARRIES THE FOUR SCORING WEIGHTS USED BY
000400* RTREQEDT TO BLEND DISTANCE, TMA, OCCUPANCY AND SPECIALTY SCORES
000500* INTO THE FINAL SUGGESTION SCORE.  EACH WEIGHT IS A TWO-DECIMAL
000600* FRACTION 0.00 - 1.00 AND THE FOUR MUST NOT SUM PAST 1.00 - SEE
000700* RTWTVAL FOR THE VALIDATION RULES.  FILE IS REBUILT WHOLE BY
000800* RTWGTUPD WHEN OPS CHANGES THE WEIGHTING SCHEME.
000900*
001000* MAINTENANCE -
001100*   06/02/94  RRK  TKT-2214  ORIGINAL LAYOUT
001200*   11/14/96  DPM  TKT-2980  ADDED RESERVE FILLER FOR 5TH CRITERION
001300*****************************************************************
001400 01  RT-WEIGHTS-REC.
001500     05  WT-DISTANCIA            PIC 9V99.
001600     05  WT-TMA                  PIC 9V99.
001700     05  WT-OCUPACAO             PIC 9V99.
001800     05  WT-ESPECIALIDADE        PIC 9V99.
001900     05  FILLER                  PIC X(08).
