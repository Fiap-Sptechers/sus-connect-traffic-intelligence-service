000100*****************************************************************
000200* RTREQREC.  ROUTING REQUEST RECORD
000300* ONE RECORD PER PATIENT ROUTING REQUEST COMING OUT OF THE
000400* TRIAGE/DISPATCH FRONT END.  RQ-RISK-CLASS CARRIES THE
000500* MANCHESTER PROTOCOL CLASS FOR THE PATIENT - RED/ORANGE/
000600* YELLOW/GREEN/BLUE - COMPARED CASE-INSENSITIVE SO RTREQEDT
000700* UPSHIFTS IT FIRST.  RQ-RADIUS-KM OF ZERO MEANS 'USE THE
000800* SHOP DEFAULT OF 50.0 KM' - SEE 200-VALIDATE-REQUEST.
000900*
001000* MAINTENANCE -
001100*   02/09/95  RRK  TKT-2401  ORIGINAL LAYOUT
001200*   07/30/97  DPM  TKT-3102  ADDED RQ-RADIUS-KM-X REDEFINES FOR
001300*                            THE BLANK/ZERO RADIUS TEST
001400*   04/02/99  DPM  TKT-3388  Y2K - NO DATE FIELDS ON THIS RECORD,
001500*                            REVIEWED AND SIGNED OFF CLEAN
001600*****************************************************************
001700 01  RT-ROUTING-REQUEST.
001800     05  RQ-REQUEST-ID           PIC X(10).
001900     05  RQ-BASE-ADDRESS         PIC X(60).
002000     05  RQ-RISK-CLASS           PIC X(06).
002100         88  RQ-RISK-VALID           VALUES
002200                    "RED   " "ORANGE" "YELLOW"
002300                    "GREEN " "BLUE  ".
002400         88  RQ-RISK-RED             VALUE "RED   ".
002500         88  RQ-RISK-ORANGE          VALUE "ORANGE".
002600         88  RQ-RISK-YELLOW          VALUE "YELLOW".
002700         88  RQ-RISK-GREEN           VALUE "GREEN ".
002800         88  RQ-RISK-BLUE            VALUE "BLUE  ".
002900     05  RQ-ESPECIALIDADE        PIC X(30).
003000     05  RQ-RADIUS-KM            PIC 9(03)V9.
003100     05  RQ-RADIUS-KM-X  REDEFINES RQ-RADIUS-KM
003200                                 PIC X(04).
003300     05  RQ-DISTANCE-UNIT        PIC X(02).
003400         88  RQ-UNIT-METERS          VALUE "M ".
003500         88  RQ-UNIT-KM              VALUE "KM" SPACES.
003600     05  FILLER                  PIC X(10).
