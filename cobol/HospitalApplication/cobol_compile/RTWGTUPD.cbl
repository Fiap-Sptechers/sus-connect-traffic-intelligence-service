000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RTWGTUPD.
000300 AUTHOR. R R KOWALSKI.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 06/05/94.
000600 DATE-COMPILED. 06/05/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900*****************************************************************
001000*REMARKS.
001100**
001200*        OPS-DRIVEN UTILITY THAT APPLIES A NEW CRITERION-WEIGHT
001300*        SET TO THE ROUTING/TRAFFIC-INTELLIGENCE WEIGHTS FILE.
001400*        OLD-MASTER/TRANSACTION/NEW-MASTER SHAPE - THE OLD
001500*        WEIGHTS FILE AND A ONE-RECORD TRANSACTION FILE GO IN,
001600*        A NEW WEIGHTS FILE COMES OUT.  OPS COPIES THE NEW FILE
001700*        OVER THE LIVE RTWEIGHT DD IN THE NEXT JOB STEP - THIS
001800*        PROGRAM DOES NOT TOUCH THE LIVE FILE DIRECTLY.
001900**
002000*        IF THE TRANSACTION FAILS RTWTVAL'S EDIT THE OLD WEIGHTS
002100*        RECORD PASSES THROUGH UNCHANGED AND A VALIDATION-ERROR
002200*        LINE GOES TO THE REPORT.  NO TRANSACTION RECORD ALSO
002300*        PASSES THE OLD RECORD THROUGH UNCHANGED.
002400**
002500*        CALLS RTWTVAL, PARAGRAPH 200-VALIDATE-TRANSACTION.
002600**
002700*MAINTENANCE -
002800*  06/05/94  RRK  TKT-2214  ORIGINAL PROGRAM
002900*  11/14/96  DPM  TKT-2980  NO-TRANSACTION CASE NOW PASSES THE
003000*                           OLD RECORD THROUGH INSTEAD OF ABENDING
003100*  04/02/99  DPM  TKT-3388  Y2K REVIEW - NO DATE FIELDS HERE,
003200*                           SIGNED OFF CLEAN
003300*  08/13/02  RRK  TKT-3625  A TRANSACTION WITH ALL FOUR WEIGHTS
003400*                           ZERO WAS PASSING THE SUM TEST AND
003500*                           WIPING THE OLD WEIGHTS - RTWTVAL
003600*                           CALL NOW RUNS BEFORE THE ZERO CHECK
003700*  04/05/06  DPM  TKT-3920  ADDED THE REPLACED/REJECTED COUNTS
003800*                           TO THE SYSOUT SUMMARY PER OPS
003900*  06/19/09  JKS  TKT-4100  REVIEWED FOR THE OPS AUDIT - NO
004000*                           CHANGE REQUIRED
004100*****************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT WEIGHTS-OLD-FILE   ASSIGN TO UT-S-RTWGTOLD
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS OLD-STATUS.
005200     SELECT WEIGHTS-TRANS-FILE ASSIGN TO UT-S-RTWGTTRN
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS TRNS-STATUS.
005500     SELECT WEIGHTS-NEW-FILE   ASSIGN TO UT-S-RTWGTNEW
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS NEW-STATUS.
005800     SELECT REPORT-FILE       ASSIGN TO UT-S-RTWURPT
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS RPT-STATUS.
006100     SELECT SYSOUT-FILE       ASSIGN TO UT-S-SYSOUT.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  WEIGHTS-OLD-FILE
006600     LABEL RECORDS ARE STANDARD.
006700 01  WEIGHTS-OLD-FILE-REC       PIC X(12).
006800 01  WEIGHTS-OLD-VIEW REDEFINES
006900     WEIGHTS-OLD-FILE-REC.
007000     05  OW-DISTANCIA            PIC 9V99.
007100     05  OW-TMA                  PIC 9V99.
007200     05  OW-OCUPACAO             PIC 9V99.
007300     05  OW-ESPECIALIDADE        PIC 9V99.
007400
007500 FD  WEIGHTS-TRANS-FILE
007600     LABEL RECORDS ARE STANDARD.
007700 01  WEIGHTS-TRANS-FILE-REC.
007800     05  WTR-DISTANCIA           PIC 9V99.
007900     05  WTR-TMA                 PIC 9V99.
008000     05  WTR-OCUPACAO            PIC 9V99.
008100     05  WTR-ESPECIALIDADE       PIC 9V99.
008200
008300 FD  WEIGHTS-NEW-FILE
008400     LABEL RECORDS ARE STANDARD.
008500 01  WEIGHTS-NEW-FILE-REC       PIC X(12).
008600
008700 FD  REPORT-FILE
008800     LABEL RECORDS ARE STANDARD.
008900 01  REPORT-FILE-REC           PIC X(132).
009000
009100 FD  SYSOUT-FILE
009200     LABEL RECORDS ARE STANDARD.
009300 01  SYSOUT-FILE-REC           PIC X(132).
009400
009500 WORKING-STORAGE SECTION.
009600
009700 01  FILE-STATUS-CODES.
009800     05  OLD-STATUS              PIC X(02).
009900         88  OLD-STATUS-OK           VALUE "00".
010000         88  OLD-STATUS-EOF          VALUE "10".
010100     05  TRNS-STATUS             PIC X(02).
010200         88  TRNS-STATUS-OK          VALUE "00".
010300         88  TRNS-STATUS-EOF         VALUE "10".
010400     05  NEW-STATUS              PIC X(02).
010500         88  NEW-STATUS-OK           VALUE "00".
010600     05  RPT-STATUS              PIC X(02).
010700         88  RPT-STATUS-OK           VALUE "00".
010800     05  FILLER                  PIC X(02).
010900
011000     COPY RTWGTREC.
011100     COPY RTABEND.
011200
011300 01  WT-VALIDATE-REC.
011400     05  WV-DISTANCIA            PIC 9V99.
011500     05  WV-TMA                  PIC 9V99.
011600     05  WV-OCUPACAO             PIC 9V99.
011700     05  WV-ESPECIALIDADE        PIC 9V99.
011800     05  WV-SOMA-PESOS           PIC 9V99.
011900     05  WV-VALID-SW             PIC X(01).
012000         88  WV-WEIGHTS-VALID        VALUE "Y".
012100         88  WV-WEIGHTS-INVALID      VALUE "N".
012200     05  FILLER                  PIC X(01).
012300 01  RETURN-CD                   PIC S9(04) COMP.
012400
012500 01  FLAGS-AND-SWITCHES.
012600     05  OLD-MISSING-SW          PIC X(01) VALUE "N".
012700         88  OLD-RECORD-MISSING      VALUE "Y".
012800     05  TRNS-MISSING-SW         PIC X(01) VALUE "N".
012900         88  TRNS-RECORD-MISSING     VALUE "Y".
013000     05  FILLER                  PIC X(01).
013100
013200 01  COUNTERS-AND-ACCUMULATORS.
013300     05  OLD-RECORDS-READ        PIC 9(03) COMP.
013400     05  TRANS-RECORDS-READ      PIC 9(03) COMP.
013500     05  RECORDS-REPLACED        PIC 9(03) COMP.
013600     05  RECORDS-REJECTED        PIC 9(03) COMP.
013700     05  FILLER                  PIC X(01).
013800
013900 01  WS-PRINT-LINE               PIC X(132) VALUE SPACES.
014000
014100 01  WS-VALERR-REC REDEFINES
014200     WS-PRINT-LINE.
014300     05  FILLER                  PIC X(01) VALUE SPACE.
014400     05  FILLER                  PIC X(36) VALUE
014500         "*** NEW WEIGHT SET FAILED EDIT - ".
014600     05  FILLER                  PIC X(25) VALUE
014700         "OLD WEIGHTS LEFT IN PLACE".
014800     05  FILLER                  PIC X(70) VALUE SPACES.
014900
015000 01  WS-OK-REC REDEFINES
015100     WS-PRINT-LINE.
015200     05  FILLER                  PIC X(01) VALUE SPACE.
015300     05  FILLER                  PIC X(38) VALUE
015400         "NEW WEIGHT SET PASSED EDIT - REPLACED".
015500     05  FILLER                  PIC X(93) VALUE SPACES.
015600
015700 PROCEDURE DIVISION.
015800
015900*****************************************************************
016000*0000-MAINLINE - SINGLE-RECORD FILE SO THIS IS A STRAIGHT-LINE
016100*JOB, NOT A READ LOOP LIKE RTREQEDT.
016200*****************************************************************
016300 0000-MAINLINE.
016400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016500     PERFORM 100-MAINLINE THRU 100-EXIT.
016600     PERFORM 900-CLEANUP THRU 900-EXIT.
016700     STOP RUN.
016800
016900*----------------------------------------------------------------
017000*000-HOUSEKEEPING - OPEN FILES, PRIME-READ THE OLD WEIGHTS
017100*RECORD AND THE TRANSACTION RECORD.  EITHER ONE MAY BE ABSENT -
017200*AT-END ON EITHER IS NOT AN ABEND, SEE TKT-2980 ABOVE.
017300*----------------------------------------------------------------
017400 000-HOUSEKEEPING.
017500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017600     DISPLAY "******** BEGIN JOB RTWGTUPD ********".
017700     INITIALIZE COUNTERS-AND-ACCUMULATORS.
017800     OPEN INPUT  WEIGHTS-OLD-FILE
017900                 WEIGHTS-TRANS-FILE.
018000     OPEN OUTPUT WEIGHTS-NEW-FILE
018100                 REPORT-FILE
018200                 SYSOUT-FILE.
018300     READ WEIGHTS-OLD-FILE INTO RT-WEIGHTS-REC
018400         AT END
018500             MOVE "Y" TO OLD-MISSING-SW.
018600     IF NOT OLD-RECORD-MISSING
018700         IF NOT OLD-STATUS-OK
018800             MOVE "000-HOUSEKEEPING"    TO PARA-NAME
018900             MOVE "BAD STATUS ON WEIGHTS-OLD-FILE READ"
019000                                         TO ABEND-REASON
019100             MOVE "00"                  TO EXPECTED-VAL
019200             MOVE OLD-STATUS             TO ACTUAL-VAL
019300             GO TO 1000-ABEND-RTN
019400         ELSE
019500             ADD 1 TO OLD-RECORDS-READ.
019600     IF OLD-RECORD-MISSING
019700         MOVE 0.30 TO WT-DISTANCIA
019800         MOVE 0.40 TO WT-TMA
019900         MOVE 0.20 TO WT-OCUPACAO
020000         MOVE 0.10 TO WT-ESPECIALIDADE.
020100     READ WEIGHTS-TRANS-FILE
020200         AT END
020300             MOVE "Y" TO TRNS-MISSING-SW.
020400     IF NOT TRNS-RECORD-MISSING AND NOT TRNS-STATUS-OK
020500         MOVE "000-HOUSEKEEPING"        TO PARA-NAME
020600         MOVE "BAD STATUS ON WEIGHTS-TRANS-FILE READ"
020700                                         TO ABEND-REASON
020800         MOVE "00"                      TO EXPECTED-VAL
020900         MOVE TRNS-STATUS                TO ACTUAL-VAL
021000         GO TO 1000-ABEND-RTN.
021100 000-EXIT.
021200     EXIT.
021300
021400*----------------------------------------------------------------
021500*100-MAINLINE - NO TRANSACTION MEANS NOTHING TO CHANGE - THE OLD
021600*RECORD (OR THE SHOP DEFAULTS WHEN THERE WAS NO OLD RECORD
021700*EITHER) GOES STRAIGHT THROUGH TO THE NEW FILE.
021800*----------------------------------------------------------------
021900 100-MAINLINE.
022000     IF TRNS-RECORD-MISSING
022100         GO TO 100-WRITE-UNCHANGED.
022200     ADD 1 TO TRANS-RECORDS-READ.
022300     PERFORM 200-VALIDATE-TRANSACTION THRU 200-EXIT.
022400     IF WV-WEIGHTS-INVALID
022500         WRITE REPORT-FILE-REC FROM WS-VALERR-REC
022600             AFTER ADVANCING 1.
022700         ADD 1 TO RECORDS-REJECTED
022800         GO TO 100-WRITE-UNCHANGED.
022900     WRITE WEIGHTS-NEW-FILE-REC FROM WEIGHTS-TRANS-FILE-REC.
023000     WRITE REPORT-FILE-REC FROM WS-OK-REC
023100         AFTER ADVANCING 1.
023200     ADD 1 TO RECORDS-REPLACED.
023300     GO TO 100-EXIT.
023400 100-WRITE-UNCHANGED.
023500     WRITE WEIGHTS-NEW-FILE-REC FROM RT-WEIGHTS-REC.
023600 100-EXIT.
023700     EXIT.
023800
023900*    200-VALIDATE-TRANSACTION MOVES THE TRANSACTION'S FOUR
024000*    WEIGHTS INTO THE RTWTVAL LINKAGE AREA AND CALLS IT - SAME
024100*    SUBROUTINE RTREQEDT CALLS TO EDIT THE LIVE WEIGHTS RECORD.
024200 200-VALIDATE-TRANSACTION.
024300     MOVE WTR-DISTANCIA      TO WV-DISTANCIA.
024400     MOVE WTR-TMA            TO WV-TMA.
024500     MOVE WTR-OCUPACAO       TO WV-OCUPACAO.
024600     MOVE WTR-ESPECIALIDADE  TO WV-ESPECIALIDADE.
024700     CALL "RTWTVAL" USING WT-VALIDATE-REC, RETURN-CD.
024800 200-EXIT.
024900     EXIT.
025000
025100*----------------------------------------------------------------
025200*900-CLEANUP - COUNTS TO SYSOUT, CLOSE EVERYTHING.
025300*----------------------------------------------------------------
025400 900-CLEANUP.
025500     DISPLAY "OLD WEIGHTS RECORDS READ....... " OLD-RECORDS-READ.
025600     DISPLAY "TRANSACTION RECORDS READ....... " TRANS-RECORDS-READ.
025700     DISPLAY "RECORDS REPLACED............... " RECORDS-REPLACED.
025800     DISPLAY "RECORDS REJECTED............... " RECORDS-REJECTED.
025900     CLOSE WEIGHTS-OLD-FILE
026000           WEIGHTS-TRANS-FILE
026100           WEIGHTS-NEW-FILE
026200           REPORT-FILE
026300           SYSOUT-FILE.
026400     DISPLAY "******** NORMAL END OF JOB RTWGTUPD ********".
026500 900-EXIT.
026600     EXIT.
026700
026800*----------------------------------------------------------------
026900*1000-ABEND-RTN - SHOP-STANDARD FORCED S0C7, SAME PATTERN AS
027000*RTREQEDT AND THE REST OF THE SHOP'S BATCH PROGRAMS.
027100*----------------------------------------------------------------
027200 1000-ABEND-RTN.
027300     WRITE SYSOUT-FILE-REC FROM ABEND-REC.
027400     CLOSE WEIGHTS-OLD-FILE
027500           WEIGHTS-TRANS-FILE
027600           WEIGHTS-NEW-FILE
027700           REPORT-FILE
027800           SYSOUT-FILE.
027900     DISPLAY "*** ABNORMAL END OF JOB - RTWGTUPD ***" UPON CONSOLE.
028000     DIVIDE ZERO-VAL INTO ONE-VAL.
028100
