000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RTREQEDT.
000300 AUTHOR. R R KOWALSKI.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 02/09/95.
000600 DATE-COMPILED. 02/09/95.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900*****************************************************************
001000*REMARKS.
001100*
001200*        THIS PROGRAM IS THE DAILY DRIVER FOR THE ROUTING/TRAFFIC-
001300*        INTELLIGENCE SUBSYSTEM.  IT READS THE CRITERION-WEIGHTS
001400*        RECORD, THEN READS ROUTING REQUESTS ONE AT A TIME, LOADS
001500*        THE CANDIDATE HEALTH-UNIT ROWS THAT BELONG TO EACH REQUEST
001600*        OFF THE UNITS FILE, SCORES AND RANKS THEM, AND WRITES THE
001700*        TOP 5 ROUTING SUGGESTIONS PER REQUEST TO THE SUGGESTION
001800*        FILE AND TO THE PRINTED SUMMARY REPORT.
001900*
002000*        THE UNITS FILE IS IN REQUEST-ID SEQUENCE - ONE GROUP OF
002100*        CANDIDATE ROWS PER REQUEST - SO THE UNITS ARE PULLED IN
002200*        WITH A MATCHING-KEY LOOK-AHEAD AGAINST THE REQUEST ID,
002300*        THE SAME WAY THE OLD PATLIST MATCHED TREATMENT ROWS
002400*        AGAINST A PATIENT ROW.
002500*
002600*        THIS JOB HAS NO TRAILER-RECORD BALANCING - THE REQUEST
002700*        AND UNITS FILES ARE SIMPLY RUN TO END OF FILE.
002800*
002900*               WEIGHTS FILE             -   DDS0002.RTWEIGHT
003000*               REQUEST FILE            -   DDS0002.RTREQST
003100*               UNITS FILE              -   DDS0002.RTUNITS
003200*               SUGGESTION FILE         -   DDS0002.RTSUGGST
003300*               REPORT FILE             -   DDS0002.RTRPT
003400*               DUMP FILE               -   SYSOUT
003500*
003600*MAINTENANCE -
003700*  02/09/95  RRK  TKT-2401  ORIGINAL PROGRAM
003800*  09/18/95  RRK  TKT-2630  ADDED RISK-CODE LOOKUP TABLE AGAINST
003900*                           UN-TMA-GROUP INSTEAD OF A 5-WAY IF
004000*  05/02/96  RRK  TKT-2777  REASON TEXT WAS DROPPING THE TRAILING
004100*                           PERIOD ON THE LAST PHRASE - FIXED
004200*  08/02/96  RRK  TKT-2850  PICKED UP RTDSTPRS FIX FOR 'KM' UNIT
004300*  03/11/98  DPM  TKT-3240  SPECIALTY MATCH NOW CASE-INSENSITIVE
004400*                           PER OPS REQUEST - SEE 265-MATCH-ESP
004500*  04/02/99  DPM  TKT-3388  Y2K REVIEW - HDR-RUN-DATE PULLS A
004600*                           4-DIGIT YEAR OFF THE SYSTEM CLOCK NOW
004700*  06/30/00  DPM  TKT-3510  RAISED CANDIDATE TABLE FROM 100 TO 200
004800*                           ROWS - DISPATCH WAS TRUNCATING ON THE
004900*                           BUSIEST REQUESTS
005000*  04/15/02  RRK  TKT-3620  TKT-3240 ONLY UPSHIFTED THE REQUEST'S
005100*                           SPECIALTY - UN-ESPECIALIDADES OFF THE
005200*                           UNITS FILE WAS NEVER TOUCHED, SO A
005300*                           LOWERCASE UNIT SPECIALTY STILL MISSED
005400*                           A MATCH.  260-STORE-CANDIDATE NOW
005500*                           UPSHIFTS IT THE SAME WAY
005600*  09/03/03  RRK  TKT-3960  WS-SUGGESTION-DETAIL-REC HAD GROWN TO
005700*                           152 BYTES, 20 OVER REPORT-FILE-REC -
005800*                           THE EXCESS WAS COMING OFF THE TAIL END
005900*                           OF SDR-RAZAO ON EVERY WRITE.  REALIGNED
006000*                           THE GROUP ON WS-COLM-HDR-REC'S OWN
006100*                           COLUMN WIDTHS SO IT FITS 132 ON THE NOSE
006200*  09/03/03  DPM  TKT-3965  SAME TICKET - SHORTENED THE FOUR CANNED
006300*                           REASON PHRASES IN 360-BUILD-REASON-TEXT
006400*                           TOO.  ALL FOUR TOGETHER RAN 126 BYTES
006500*                           AGAINST AN 80-BYTE WC-RAZAO WITH NO ON
006600*                           OVERFLOW CLAUSE ON THE STRINGS - THE
006700*                           BEST-SCORING UNITS WERE LOSING REASON
006800*                           TEXT SILENTLY.  NOW 79 BYTES WORST CASE
006900*  02/11/04  DPM  TKT-3970  810-LOAD-WEIGHTS NEVER TESTED
007000*                           WEIGHTS-STATUS FOR A BAD READ, ONLY
007100*                           AT-END - A GENUINE I/O ERROR WAS
007200*                           SILENTLY VALIDATING GARBAGE.  ADDED
007300*                           THE SAME NOT-STATUS-OK ABEND GUARD
007400*                           920/930 ALREADY USE
007500*  06/08/04  RRK  TKT-3975  A REJECTED REQUEST NEVER CONSUMED ITS
007600*                           OWN GROUP ON UNITS-FILE - THE NEXT
007700*                           REQUEST'S LOOK-AHEAD CAME UP ON THE
007800*                           WRONG KEY AND GOT NO_UNITS_FOUND, AND
007900*                           EVERY REQUEST AFTER THAT WAS OFF BY
008000*                           ONE GROUP TOO.  100-MAINLINE NOW RUNS
008100*                           250-LOAD-CANDIDATE-UNITS ON A
008200*                           REJECTED REQUEST AND THROWS THE
008300*                           RESULT AWAY, SAME AS A VALID ONE
008400*****************************************************************
008500
008600 ENVIRONMENT DIVISION.
008700 CONFIGURATION SECTION.
008800 SOURCE-COMPUTER. IBM-390.
008900 OBJECT-COMPUTER. IBM-390.
009000 SPECIAL-NAMES.  C01 IS NEXT-PAGE.
009100 INPUT-OUTPUT SECTION.
009200 FILE-CONTROL.
009300     SELECT WEIGHTS-FILE    ASSIGN TO UT-S-RTWEIGHT
009400         ORGANIZATION IS LINE SEQUENTIAL
009500         FILE STATUS IS WEIGHTS-STATUS.
009600     SELECT REQUEST-FILE    ASSIGN TO UT-S-RTREQST
009700         ORGANIZATION IS LINE SEQUENTIAL
009800         FILE STATUS IS REQUEST-STATUS.
009900     SELECT UNITS-FILE      ASSIGN TO UT-S-RTUNITS
010000         ORGANIZATION IS LINE SEQUENTIAL
010100         FILE STATUS IS UNITS-STATUS.
010200     SELECT SUGGESTION-FILE ASSIGN TO UT-S-RTSUGGST
010300         ORGANIZATION IS LINE SEQUENTIAL
010400         FILE STATUS IS SUGGEST-STATUS.
010500     SELECT REPORT-FILE     ASSIGN TO UT-S-RTRPT
010600         ORGANIZATION IS LINE SEQUENTIAL
010700         FILE STATUS IS RPT-STATUS.
010800     SELECT SYSOUT-FILE     ASSIGN TO UT-S-SYSOUT.
010900
011000 DATA DIVISION.
011100 FILE SECTION.
011200 FD  WEIGHTS-FILE
011300     LABEL RECORDS ARE STANDARD.
011400 01  WEIGHTS-FILE-REC            PIC X(12).
011500
011600 FD  REQUEST-FILE
011700     LABEL RECORDS ARE STANDARD.
011800 01  REQUEST-FILE-REC            PIC X(112).
011900
012000 FD  UNITS-FILE
012100     LABEL RECORDS ARE STANDARD.
012200 01  UNITS-FILE-REC              PIC X(223).
012300
012400 FD  SUGGESTION-FILE
012500     LABEL RECORDS ARE STANDARD.
012600 01  SUGGESTION-FILE-REC         PIC X(184).
012700
012800 FD  REPORT-FILE
012900     LABEL RECORDS ARE STANDARD.
013000 01  REPORT-FILE-REC             PIC X(132).
013100
013200 FD  SYSOUT-FILE
013300     LABEL RECORDS ARE STANDARD.
013400 01  SYSOUT-FILE-REC             PIC X(132).
013500
013600 WORKING-STORAGE SECTION.
013700*---------------------------------------------------------------
013800*FILE STATUS CODES
013900*---------------------------------------------------------------
014000 01  FILE-STATUS-CODES.
014100     05  WEIGHTS-STATUS          PIC X(02).
014200         88  WEIGHTS-STATUS-OK       VALUE "00".
014300         88  WEIGHTS-STATUS-EOF      VALUE "10".
014400     05  REQUEST-STATUS          PIC X(02).
014500         88  REQUEST-STATUS-OK       VALUE "00".
014600         88  REQUEST-STATUS-EOF      VALUE "10".
014700     05  UNITS-STATUS            PIC X(02).
014800         88  UNITS-STATUS-OK         VALUE "00".
014900         88  UNITS-STATUS-EOF        VALUE "10".
015000     05  SUGGEST-STATUS          PIC X(02).
015100         88  SUGGEST-STATUS-OK       VALUE "00".
015200     05  RPT-STATUS              PIC X(02).
015300         88  RPT-STATUS-OK           VALUE "00".
015400     05  FILLER                  PIC X(02).
015500
015600*---------------------------------------------------------------
015700*RECORD COPYBOOKS SHARED WITH RTWTVAL/RTDSTPRS/RTSCORE/RTWGTUPD
015800*---------------------------------------------------------------
015900 COPY RTWGTREC.
016000 COPY RTREQREC.
016100 COPY RTUNITREC.
016200 COPY RTSUGREC.
016300 COPY RTABEND.
016400
016500*---------------------------------------------------------------
016600*LOCAL COPIES OF THE LINKAGE AREAS FOR THE SUBPROGRAM CALLS -
016700*THE SAME NAMES AS THE LINKAGE SECTION IN THE CALLED PROGRAM,
016800*JUST LIKE CLCLBCST AND ITS CALLERS USED TO DO.
016900*---------------------------------------------------------------
017000 01  WT-VALIDATE-REC.
017100     05  WV-DISTANCIA            PIC 9V99.
017200     05  WV-TMA                  PIC 9V99.
017300     05  WV-OCUPACAO             PIC 9V99.
017400     05  WV-ESPECIALIDADE        PIC 9V99.
017500     05  WV-SOMA-PESOS           PIC 9V99.
017600     05  WV-VALID-SW             PIC X(01).
017700         88  WV-WEIGHTS-VALID        VALUE "Y".
017800         88  WV-WEIGHTS-INVALID      VALUE "N".
017900     05  FILLER                  PIC X(01).
018000
018100 01  DP-DISTANCE-PARSE-REC.
018200     05  DP-TEXT-IN              PIC X(12).
018300     05  DP-KM-OUT               PIC 9(04)V99.
018400     05  DP-ERROR-SW             PIC X(01).
018500         88  DP-BAD-DISTANCE         VALUE "Y".
018600         88  DP-GOOD-DISTANCE        VALUE "N".
018700     05  FILLER                  PIC X(01).
018800
018900 01  RETURN-CD                   PIC S9(04) COMP.
019000
019100 01  SC-SCORE-REC.
019200     05  SC-DISTANCIA-KM         PIC 9(04)V99.
019300     05  SC-MAX-DISTANCIA        PIC 9(04)V99.
019400     05  SC-TMA                  PIC 9(04).
019500     05  SC-MAX-TMA              PIC 9(04).
019600     05  SC-TAXA-OCUPACAO        PIC 9V9(04).
019700     05  SC-MAX-TAXA             PIC 9V9(04).
019800     05  SC-ESP-MATCH-SW         PIC X(01).
019900     05  SC-SCORE-DIST           PIC 9V9(04).
020000     05  SC-SCORE-TMA            PIC 9V9(04).
020100     05  SC-SCORE-OCC            PIC 9V9(04).
020200     05  SC-SCORE-ESP            PIC 9V9(04).
020300     05  FILLER                  PIC X(01).
020400
020500*---------------------------------------------------------------
020600*SHOP-DEFAULT TMA TABLE, KEYED BY RISK CODE 1-5 (RED...BLUE).
020700*SEEDED BY VALUE CLAUSE AND REDEFINED AS A TABLE - NO RUNTIME
020800*INITIALIZATION NEEDED, SAME TRICK AS THE OLD RATE TABLES ON
020900*THE BILLING SIDE.
021000*---------------------------------------------------------------
021100 01  WS-DEFAULT-TMA-VALUES.
021200     05  FILLER                  PIC 9(04) VALUE 0005.
021300     05  FILLER                  PIC 9(04) VALUE 0010.
021400     05  FILLER                  PIC 9(04) VALUE 0060.
021500     05  FILLER                  PIC 9(04) VALUE 0120.
021600     05  FILLER                  PIC 9(04) VALUE 0240.
021700 01  WS-DEFAULT-TMA-TABLE REDEFINES WS-DEFAULT-TMA-VALUES.
021800     05  WS-DEFAULT-TMA          PIC 9(04) OCCURS 5 TIMES
021900                                 INDEXED BY DFLT-TMA-IDX.
022000
022100*---------------------------------------------------------------
022200*CANDIDATE WORK TABLE - ONE ENTRY PER HEALTH UNIT LOADED FOR
022300*THE CURRENT REQUEST.  200 ROWS COVERS THE BUSIEST REQUEST WE
022400*HAVE SEEN SINCE THE TKT-3510 BUMP.
022500*---------------------------------------------------------------
022600 01  WS-CANDIDATE-TABLE.
022700     05  WS-CAND-COUNT           PIC 9(03) COMP.
022800     05  WS-CAND-ENTRY           OCCURS 200 TIMES
022900                                 INDEXED BY CAND-TBL-IDX.
023000         10  WC-UNIT-ID              PIC X(36).
023100         10  WC-NAME                 PIC X(40).
023200         10  WC-DISTANCE-KM          PIC 9(04)V99.
023300         10  WC-ESPECIALIDADES       PIC X(90).
023400         10  WC-ESPECIALIDADES-TBL REDEFINES
023500             WC-ESPECIALIDADES
023600                 OCCURS 3 TIMES
023700                 INDEXED BY WC-ESP-IDX
023800                 PIC X(30).
023900         10  WC-TMA                  PIC 9(04).
024000         10  WC-OCUPACAO-ATUAL       PIC 9(05).
024100         10  WC-PACIENTES-ESPERA     PIC 9(05).
024200         10  WC-CAPACIDADE           PIC 9(05).
024300         10  WC-TAXA-OCUPACAO        PIC 9V9(04).
024400         10  WC-MATCHES-ESP          PIC X(01).
024500             88  WC-HAS-ESPECIALIDADE    VALUE "Y".
024600         10  WC-SCORE-DIST           PIC 9V9(04).
024700         10  WC-SCORE-TMA            PIC 9V9(04).
024800         10  WC-SCORE-OCC            PIC 9V9(04).
024900         10  WC-SCORE-ESP            PIC 9V9(04).
025000         10  WC-SCORE-FINAL          PIC 9V9(04).
025100         10  WC-TEMPO-ESTIMADO       PIC 9(05).
025200         10  WC-RAZAO                PIC X(80).
025300         10  FILLER                  PIC X(06).
025400
025500 01  WS-RANK-WORK.
025600     05  WS-RANK-IDX-TABLE       PIC 9(03) COMP
025700                                 OCCURS 200 TIMES.
025800     05  FILLER                  PIC X(01).
025900
026000 01  WS-SORT-WORK.
026100     05  WS-HOLD-SCORE           PIC 9V9(04).
026200     05  FILLER                  PIC X(02).
026300
026400 01  WS-MAX-VALUES.
026500     05  WS-MAX-DISTANCIA        PIC 9(04)V99.
026600     05  WS-MAX-TMA              PIC 9(04).
026700     05  WS-MAX-TAXA             PIC 9V9(04).
026800     05  FILLER                  PIC X(02).
026900
027000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
027100     05  REQUESTS-READ           PIC 9(05) COMP.
027200     05  REQUESTS-REJECTED       PIC 9(05) COMP.
027300     05  REQUESTS-NO-UNITS       PIC 9(05) COMP.
027400     05  UNITS-READ              PIC 9(07) COMP.
027500     05  UNITS-SKIPPED           PIC 9(07) COMP.
027600     05  SUGGESTIONS-WRITTEN     PIC 9(07) COMP.
027700     05  CANDIDATES-READ         PIC 9(05) COMP.
027800     05  CANDIDATES-SKIPPED      PIC 9(05) COMP.
027900     05  SUGGESTIONS-PRODUCED    PIC 9(03) COMP.
028000     05  CAND-IDX                PIC 9(03) COMP.
028100     05  RANK-SUB                PIC 9(03) COMP.
028200     05  BEST-SUB                PIC 9(03) COMP.
028300     05  HOLD-IDX                PIC 9(03) COMP.
028400     05  WS-RANK-COUNT           PIC 9(03) COMP.
028500     05  WS-TOPN                 PIC 9(03) COMP.
028600     05  WS-RISK-CODE            PIC 9(01) COMP.
028700     05  WS-PAGE-NO              PIC 9(05) COMP.
028800     05  WS-LINES                PIC 9(03) COMP.
028900     05  WS-MAX-LINES            PIC 9(03) COMP VALUE 56.
029000     05  WS-RAZAO-PTR            PIC 9(03) COMP.
029100     05  WS-RAZAO-DIST-ED        PIC ZZ9.9.
029200     05  WS-RAZAO-TMA-ED         PIC ZZZZ9.
029300     05  FILLER                  PIC X(01).
029400
029500 01  FLAGS-AND-SWITCHES.
029600     05  MORE-REQUESTS-SW        PIC X(01) VALUE "Y".
029700         88  NO-MORE-REQUESTS        VALUE "N".
029800     05  MORE-UNITS-SW           PIC X(01) VALUE "Y".
029900         88  NO-MORE-UNITS           VALUE "N".
030000     05  REQUEST-ERROR-SW        PIC X(01).
030100         88  REQUEST-INVALID         VALUE "Y".
030200         88  REQUEST-VALID           VALUE "N".
030300     05  WEIGHTS-MISSING-SW      PIC X(01) VALUE "N".
030400         88  NO-WEIGHTS-RECORD       VALUE "Y".
030500     05  FILLER                  PIC X(01).
030600
030700*---------------------------------------------------------------
030800*PRINT LINES - ONE 01 PER DISTINCT REPORT LINE SHAPE, THE SAME
030900*WAY PATLIST LAID THEM OUT.
031000*---------------------------------------------------------------
031100 01  WS-HDR-REC.
031200     05  FILLER                  PIC X(01) VALUE SPACE.
031300     05  FILLER                  PIC X(48) VALUE
031400         "ROUTING/TRAFFIC-INTELLIGENCE - SUGGESTION REPORT".
031500     05  FILLER                  PIC X(08) VALUE SPACES.
031600     05  HDR-RUN-DATE            PIC X(10).
031700     05  FILLER                  PIC X(10) VALUE SPACES.
031800     05  FILLER                  PIC X(05) VALUE "PAGE ".
031900     05  HDR-PAGE-NO             PIC ZZZ9.
032000     05  FILLER                  PIC X(46) VALUE SPACES.
032100
032200 01  WS-RUN-DATE-FLDS.
032300     05  WS-RUN-DATE-YYYYMMDD    PIC 9(08).
032400     05  WS-RUN-DATE-X REDEFINES
032500         WS-RUN-DATE-YYYYMMDD.
032600         10  WS-RUN-YYYY             PIC 9(04).
032700         10  WS-RUN-MM               PIC 9(02).
032800         10  WS-RUN-DD               PIC 9(02).
032900     05  FILLER                  PIC X(02).
033000
033100 01  WS-COLM-HDR-REC.
033200     05  FILLER                  PIC X(01) VALUE SPACE.
033300     05  FILLER                  PIC X(05) VALUE "RANK ".
033400     05  FILLER                  PIC X(38) VALUE "UNIT NAME".
033500     05  FILLER                  PIC X(07) VALUE "SCORE  ".
033600     05  FILLER                  PIC X(09) VALUE "DIST-KM  ".
033700     05  FILLER                  PIC X(08) VALUE "EST-MIN ".
033800     05  FILLER                  PIC X(64) VALUE "REASON".
033900
034000 01  WS-REQUEST-HDR-REC.
034100     05  FILLER                  PIC X(01) VALUE SPACE.
034200     05  FILLER                  PIC X(12) VALUE "REQUEST ID ".
034300     05  RHR-REQUEST-ID          PIC X(10).
034400     05  FILLER                  PIC X(04) VALUE SPACES.
034500     05  FILLER                  PIC X(06) VALUE "RISK ".
034600     05  RHR-RISK-CLASS          PIC X(06).
034700     05  FILLER                  PIC X(04) VALUE SPACES.
034800     05  FILLER                  PIC X(12) VALUE "SPECIALTY ".
034900     05  RHR-ESPECIALIDADE       PIC X(30).
035000     05  FILLER                  PIC X(05) VALUE SPACES.
035100     05  FILLER                  PIC X(08) VALUE "RADIUS ".
035200     05  RHR-RADIUS-KM           PIC ZZ9.9.
035300     05  FILLER                  PIC X(24) VALUE SPACES.
035400
035500*   WS-SUGGESTION-DETAIL-REC LINES UP COLUMN-FOR-COLUMN WITH
035600*   WS-COLM-HDR-REC ABOVE - EACH GROUP'S WIDTH (5/38/7/9/8/64)
035700*   MATCHES ITS HEADING SO THE REPORT COLUMNS STAY ALIGNED AND
035800*   THE 132-BYTE REPORT-FILE-REC IS NEVER OVERRUN ON THE WRITE.
035900 01  WS-SUGGESTION-DETAIL-REC.
036000     05  FILLER                  PIC X(01) VALUE SPACE.
036100     05  SDR-RANK                PIC Z9.
036200     05  FILLER                  PIC X(03) VALUE SPACES.
036300     05  SDR-NAME                PIC X(38).
036400     05  SDR-SCORE               PIC 9.9999.
036500     05  FILLER                  PIC X(01) VALUE SPACES.
036600     05  SDR-DISTANCIA-KM        PIC ZZZ9.99.
036700     05  FILLER                  PIC X(02) VALUE SPACES.
036800     05  SDR-TEMPO-ESTIMADO      PIC ZZZZ9.
036900     05  FILLER                  PIC X(03) VALUE SPACES.
037000     05  SDR-RAZAO               PIC X(64).
037100
037200 01  WS-NO-UNITS-REC.
037300     05  FILLER                  PIC X(01) VALUE SPACE.
037400     05  NUR-REQUEST-ID          PIC X(10).
037500     05  FILLER                  PIC X(03) VALUE SPACES.
037600     05  FILLER                  PIC X(14) VALUE "NO_UNITS_FOUND".
037700     05  FILLER                  PIC X(104) VALUE SPACES.
037800
037900 01  WS-REQUEST-ERROR-REC.
038000     05  FILLER                  PIC X(01) VALUE SPACE.
038100     05  RER-REQUEST-ID          PIC X(10).
038200     05  FILLER                  PIC X(03) VALUE SPACES.
038300     05  FILLER                  PIC X(21) VALUE "REJECTED - BAD INPUT".
038400     05  FILLER                  PIC X(97) VALUE SPACES.
038500
038600 01  WS-BREAK-REC.
038700     05  FILLER                  PIC X(01) VALUE SPACE.
038800     05  FILLER                  PIC X(14) VALUE "CANDIDATES ".
038900     05  BR-CAND-READ            PIC ZZZZ9.
039000     05  FILLER                  PIC X(10) VALUE " SKIPPED ".
039100     05  BR-CAND-SKIP            PIC ZZZZ9.
039200     05  FILLER                  PIC X(14) VALUE " SUGGESTED ".
039300     05  BR-SUGG-PROD            PIC Z9.
039400     05  FILLER                  PIC X(78) VALUE SPACES.
039500
039600 01  WS-TOTALS-REC.
039700     05  FILLER                  PIC X(01) VALUE SPACE.
039800     05  TOT-LABEL               PIC X(34).
039900     05  TOT-VALUE               PIC ZZZZZZ9.
040000     05  FILLER                  PIC X(90) VALUE SPACES.
040100
040200 PROCEDURE DIVISION.
040300
040400*****************************************************************
040500*0000-MAINLINE IS THE ONLY SECTION-LEVEL ENTRY - EVERYTHING ELSE
040600*IS A PARAGRAPH PERFORMED FROM HERE OR FROM ANOTHER PARAGRAPH.
040700*****************************************************************
040800 0000-MAINLINE.
040900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
041000     PERFORM 100-MAINLINE THRU 100-EXIT
041100         UNTIL NO-MORE-REQUESTS.
041200     PERFORM 900-CLEANUP THRU 900-EXIT.
041300     STOP RUN.
041400
041500*----------------------------------------------------------------
041600*000-HOUSEKEEPING - OPEN FILES, LOAD AND VALIDATE THE WEIGHTS
041700*RECORD, PRIME THE REQUEST AND UNIT READ-AHEAD BUFFERS, PRINT
041800*THE FIRST PAGE HEADING.
041900*----------------------------------------------------------------
042000 000-HOUSEKEEPING.
042100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
042200     DISPLAY "******** BEGIN JOB RTREQEDT ********".
042300     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS
042400                WS-CANDIDATE-TABLE
042500                WS-RANK-WORK.
042600     OPEN INPUT  WEIGHTS-FILE
042700                 REQUEST-FILE
042800                 UNITS-FILE.
042900     OPEN OUTPUT SUGGESTION-FILE
043000                 REPORT-FILE
043100                 SYSOUT-FILE.
043200     PERFORM 810-LOAD-WEIGHTS THRU 810-EXIT.
043300     PERFORM 920-READ-REQUEST THRU 920-EXIT.
043400     PERFORM 930-READ-UNITS THRU 930-EXIT.
043500     MOVE 99 TO WS-LINES.
043600 000-EXIT.
043700     EXIT.
043800
043900*810-LOAD-WEIGHTS - TKT-3970 ADDED THE STATUS-OK CHECK BELOW.
044000*A BAD READ (ANYTHING BUT 00/10) WAS FALLING THROUGH TO VALIDATE
044100*WHATEVER GARBAGE LANDED IN RT-WEIGHTS-REC INSTEAD OF ABENDING -
044200*920-READ-REQUEST/930-READ-UNITS ALREADY GUARD THIS WAY.
044300 810-LOAD-WEIGHTS.
044400     MOVE "810-LOAD-WEIGHTS" TO PARA-NAME.
044500     READ WEIGHTS-FILE INTO RT-WEIGHTS-REC
044600         AT END
044700             MOVE "Y" TO WEIGHTS-MISSING-SW
044800             GO TO 812-CHECK-WEIGHTS.
044900     IF NOT WEIGHTS-STATUS-OK
045000         MOVE "810-LOAD-WEIGHTS"       TO PARA-NAME
045100         MOVE "BAD STATUS ON WEIGHTS-FILE READ"
045200                                         TO ABEND-REASON
045300         MOVE "00"                     TO EXPECTED-VAL
045400         MOVE WEIGHTS-STATUS            TO ACTUAL-VAL
045500         GO TO 1000-ABEND-RTN.
045600 812-CHECK-WEIGHTS.
045700     IF NO-WEIGHTS-RECORD
045800         DISPLAY "*** NO WEIGHTS RECORD - USING SHOP DEFAULTS"
045900         PERFORM 815-DEFAULT-WEIGHTS THRU 815-EXIT
046000         GO TO 810-EXIT.
046100     MOVE WT-DISTANCIA      TO WV-DISTANCIA.
046200     MOVE WT-TMA            TO WV-TMA.
046300     MOVE WT-OCUPACAO       TO WV-OCUPACAO.
046400     MOVE WT-ESPECIALIDADE  TO WV-ESPECIALIDADE.
046500     CALL "RTWTVAL" USING WT-VALIDATE-REC, RETURN-CD.
046600     IF WV-WEIGHTS-INVALID
046700         DISPLAY "*** WEIGHTS RECORD FAILED EDIT - USING DEFAULTS"
046800         PERFORM 815-DEFAULT-WEIGHTS THRU 815-EXIT.
046900 810-EXIT.
047000     EXIT.
047100
047200 815-DEFAULT-WEIGHTS.
047300     MOVE 0.30 TO WT-DISTANCIA.
047400     MOVE 0.40 TO WT-TMA.
047500     MOVE 0.20 TO WT-OCUPACAO.
047600     MOVE 0.10 TO WT-ESPECIALIDADE.
047700 815-EXIT.
047800     EXIT.
047900
048000*----------------------------------------------------------------
048100*100-MAINLINE - ONE PASS PER ROUTING REQUEST.  BUMPS
048200*REQUESTS-READ IN 920-READ-REQUEST, NOT HERE.
048300*----------------------------------------------------------------
048400*TKT-3975 - A REJECTED REQUEST STILL OWNS A GROUP OF ROWS ON
048500*UNITS-FILE.  SKIPPING STRAIGHT TO 100-NEXT-REQUEST LEFT THE
048600*930-READ-UNITS LOOK-AHEAD PARKED ON THE REJECTED REQUEST'S KEY -
048700*THE NEXT REQUEST'S 250-LOAD-CANDIDATE-UNITS THEN SAW A KEY
048800*MISMATCH, LOADED NOTHING, AND EVERY REQUEST AFTER IT WAS OFF BY
048900*ONE GROUP.  250-LOAD-CANDIDATE-UNITS IS NOW PERFORMED (AND ITS
049000*RESULT THROWN AWAY) FOR A REJECTED REQUEST TOO, SO THE READ-
049100*AHEAD STAYS IN STEP WITH REQUEST-FILE NO MATTER HOW A REQUEST
049200*COMES OUT OF 200-VALIDATE-REQUEST.
049300 100-MAINLINE.
049400     PERFORM 200-VALIDATE-REQUEST THRU 200-EXIT.
049500     IF REQUEST-INVALID
049600         ADD 1 TO REQUESTS-REJECTED
049700         PERFORM 740-WRITE-REQUEST-ERROR THRU 740-EXIT
049800         PERFORM 250-LOAD-CANDIDATE-UNITS THRU 250-EXIT
049900         GO TO 100-NEXT-REQUEST.
050000     PERFORM 720-WRITE-REQUEST-HDR THRU 720-EXIT.
050100     PERFORM 250-LOAD-CANDIDATE-UNITS THRU 250-EXIT.
050200     IF WS-CAND-COUNT = ZERO
050300         ADD 1 TO REQUESTS-NO-UNITS
050400         PERFORM 745-WRITE-NO-UNITS THRU 745-EXIT
050500         GO TO 100-NEXT-REQUEST.
050600     PERFORM 300-SCORE-CANDIDATES THRU 300-EXIT.
050700     PERFORM 350-BUILD-SUGGESTION THRU 350-EXIT.
050800     PERFORM 380-RANK-AND-WRITE THRU 380-EXIT.
050900     PERFORM 750-WRITE-BREAK-LINE THRU 750-EXIT.
051000 100-NEXT-REQUEST.
051100     PERFORM 920-READ-REQUEST THRU 920-EXIT.
051200 100-EXIT.
051300     EXIT.
051400
051500*----------------------------------------------------------------
051600*200-VALIDATE-REQUEST - BASE ADDRESS MUST BE PRESENT, RISK CLASS
051700*MUST MATCH ONE OF THE FIVE MANCHESTER CLASSES (UPSHIFTED FIRST
051800*SO THE MATCH IS CASE-INSENSITIVE), RADIUS DEFAULTS TO 50.0 KM
051900*WHEN ZERO AND MUST FALL IN 1.0 - 100.0 KM, DISTANCE UNIT
052000*DEFAULTS TO KM WHEN BLANK.
052100*----------------------------------------------------------------
052200 200-VALIDATE-REQUEST.
052300     MOVE "N" TO REQUEST-ERROR-SW.
052400     IF RQ-BASE-ADDRESS = SPACES
052500         MOVE "Y" TO REQUEST-ERROR-SW
052600         GO TO 200-EXIT.
052700     INSPECT RQ-RISK-CLASS
052800         CONVERTING "abcdefghijklmnopqrstuvwxyz"
052900                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
053000     IF NOT RQ-RISK-VALID
053100         MOVE "Y" TO REQUEST-ERROR-SW
053200         GO TO 200-EXIT.
053300     IF RQ-RISK-RED
053400         MOVE 1 TO WS-RISK-CODE
053500     ELSE
053600     IF RQ-RISK-ORANGE
053700         MOVE 2 TO WS-RISK-CODE
053800     ELSE
053900     IF RQ-RISK-YELLOW
054000         MOVE 3 TO WS-RISK-CODE
054100     ELSE
054200     IF RQ-RISK-GREEN
054300         MOVE 4 TO WS-RISK-CODE
054400     ELSE
054500         MOVE 5 TO WS-RISK-CODE.
054600     IF RQ-RADIUS-KM = ZERO
054700         MOVE 50.0 TO RQ-RADIUS-KM.
054800     IF RQ-RADIUS-KM < 1.0 OR RQ-RADIUS-KM > 100.0
054900         MOVE "Y" TO REQUEST-ERROR-SW
055000         GO TO 200-EXIT.
055100     IF RQ-DISTANCE-UNIT = SPACES
055200         MOVE "KM" TO RQ-DISTANCE-UNIT.
055300     INSPECT RQ-ESPECIALIDADE
055400         CONVERTING "abcdefghijklmnopqrstuvwxyz"
055500                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
055600 200-EXIT.
055700     EXIT.
055800
055900*----------------------------------------------------------------
056000*250-LOAD-CANDIDATE-UNITS - MATCHING-KEY READ-AHEAD, SAME SHAPE
056100*AS PATLIST'S OLD TREATMENT LOOK-AHEAD.  PULLS EVERY UNIT ROW
056200*WHOSE UN-REQUEST-ID MATCHES THE REQUEST CURRENTLY IN HAND.
056300*----------------------------------------------------------------
056400 250-LOAD-CANDIDATE-UNITS.
056500     MOVE ZERO TO WS-CAND-COUNT, CANDIDATES-READ,
056600                  CANDIDATES-SKIPPED.
056700     PERFORM 255-LOAD-ONE-UNIT THRU 255-EXIT
056800         UNTIL NO-MORE-UNITS
056900            OR UN-REQUEST-ID NOT = RQ-REQUEST-ID.
057000 250-EXIT.
057100     EXIT.
057200
057300 255-LOAD-ONE-UNIT.
057400     ADD 1 TO CANDIDATES-READ.
057500     MOVE UN-DISTANCE-TEXT TO DP-TEXT-IN.
057600     CALL "RTDSTPRS" USING DP-TEXT-IN, DP-KM-OUT, DP-ERROR-SW.
057700     IF DP-BAD-DISTANCE
057800         ADD 1 TO CANDIDATES-SKIPPED, UNITS-SKIPPED
057900     ELSE
058000         IF WS-CAND-COUNT < 200
058100             ADD 1 TO WS-CAND-COUNT
058200             SET CAND-TBL-IDX TO WS-CAND-COUNT
058300             PERFORM 260-STORE-CANDIDATE THRU 260-EXIT.
058400     PERFORM 930-READ-UNITS THRU 930-EXIT.
058500 255-EXIT.
058600     EXIT.
058700
058800*    260-STORE-CANDIDATE APPLIES THE LIVE-OPS DEFAULTS (TMA BY
058900*    RISK CODE, CAPACITY 20 WHEN ZERO) AND RUNS THE SPECIALTY
059000*    MATCH TEST WHILE THE ROW IS STILL IN HAND.
059100 260-STORE-CANDIDATE.
059200     MOVE UN-UNIT-ID        TO WC-UNIT-ID(CAND-TBL-IDX).
059300     MOVE UN-NAME           TO WC-NAME(CAND-TBL-IDX).
059400     MOVE DP-KM-OUT         TO WC-DISTANCE-KM(CAND-TBL-IDX).
059500     MOVE UN-ESPECIALIDADES TO WC-ESPECIALIDADES(CAND-TBL-IDX).
059600     INSPECT WC-ESPECIALIDADES(CAND-TBL-IDX)
059700         CONVERTING "abcdefghijklmnopqrstuvwxyz"
059800                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
059900     SET DFLT-TMA-IDX TO WS-RISK-CODE.
060000     SET UN-TMA-IDX   TO WS-RISK-CODE.
060100     MOVE UN-TMA-TABLE(UN-TMA-IDX) TO WC-TMA(CAND-TBL-IDX).
060200     IF WC-TMA(CAND-TBL-IDX) = ZERO
060300         MOVE WS-DEFAULT-TMA(DFLT-TMA-IDX)
060400                                TO WC-TMA(CAND-TBL-IDX).
060500     MOVE UN-OCUPACAO-ATUAL TO WC-OCUPACAO-ATUAL(CAND-TBL-IDX).
060600     MOVE UN-PACIENTES-ESPERA
060700                            TO WC-PACIENTES-ESPERA(CAND-TBL-IDX).
060800     MOVE UN-CAPACIDADE     TO WC-CAPACIDADE(CAND-TBL-IDX).
060900     IF WC-CAPACIDADE(CAND-TBL-IDX) = ZERO
061000         MOVE 20 TO WC-CAPACIDADE(CAND-TBL-IDX).
061100     COMPUTE WC-TAXA-OCUPACAO(CAND-TBL-IDX) ROUNDED =
061200             WC-OCUPACAO-ATUAL(CAND-TBL-IDX) /
061300             WC-CAPACIDADE(CAND-TBL-IDX).
061400     IF WC-TAXA-OCUPACAO(CAND-TBL-IDX) > 1.0000
061500         MOVE 1.0000 TO WC-TAXA-OCUPACAO(CAND-TBL-IDX).
061600     PERFORM 265-MATCH-ESP THRU 265-EXIT.
061700 260-EXIT.
061800     EXIT.
061900
062000*    265-MATCH-ESP - BLANK REQUEST SPECIALTY OR A UNIT WITH NO
062100*    SPECIALTIES LISTED BOTH COUNT AS A MATCH (TKT-3240).  WALKS
062200*    THE THREE SPECIALTY SLOTS BY HAND, SAME AS EVERY OTHER
062300*    TABLE SCAN IN THIS PROGRAM.
062400 265-MATCH-ESP.
062500     MOVE "N" TO WC-MATCHES-ESP(CAND-TBL-IDX).
062600     IF RQ-ESPECIALIDADE = SPACES
062700         MOVE "Y" TO WC-MATCHES-ESP(CAND-TBL-IDX)
062800         GO TO 265-EXIT.
062900     IF WC-ESPECIALIDADES(CAND-TBL-IDX) = SPACES
063000         MOVE "Y" TO WC-MATCHES-ESP(CAND-TBL-IDX)
063100         GO TO 265-EXIT.
063200     SET WC-ESP-IDX(CAND-TBL-IDX) TO 1.
063300 265-SCAN-LOOP.
063400     IF WC-ESPECIALIDADES-TBL(CAND-TBL-IDX WC-ESP-IDX(CAND-TBL-IDX))
063500                          = RQ-ESPECIALIDADE
063600         MOVE "Y" TO WC-MATCHES-ESP(CAND-TBL-IDX)
063700         GO TO 265-EXIT.
063800     SET WC-ESP-IDX(CAND-TBL-IDX) UP BY 1.
063900     IF WC-ESP-IDX(CAND-TBL-IDX) NOT > 3
064000         GO TO 265-SCAN-LOOP.
064100 265-EXIT.
064200     EXIT.
064300
064400*----------------------------------------------------------------
064500*300-SCORE-CANDIDATES - FIND THE MAX DISTANCE/TMA/OCCUPANCY-RATE
064600*ACROSS THE WHOLE CANDIDATE SET, THEN CALL RTSCORE ONE UNIT AT A
064700*TIME.  THE MAXES ARE TAKEN BEFORE THE SPECIALTY FILTER RUNS -
064800*A UNIT THAT MISSES THE SPECIALTY CAN STILL WIDEN THE MAX.
064900*----------------------------------------------------------------
065000 300-SCORE-CANDIDATES.
065100     MOVE ZERO TO WS-MAX-DISTANCIA, WS-MAX-TMA, WS-MAX-TAXA.
065200     PERFORM 310-FIND-MAXES THRU 310-EXIT
065300         VARYING CAND-IDX FROM 1 BY 1
065400         UNTIL CAND-IDX > WS-CAND-COUNT.
065500     PERFORM 320-SCORE-ONE-CANDIDATE THRU 320-EXIT
065600         VARYING CAND-IDX FROM 1 BY 1
065700         UNTIL CAND-IDX > WS-CAND-COUNT.
065800 300-EXIT.
065900     EXIT.
066000
066100 310-FIND-MAXES.
066200     SET CAND-TBL-IDX TO CAND-IDX.
066300     IF WC-DISTANCE-KM(CAND-TBL-IDX) > WS-MAX-DISTANCIA
066400         MOVE WC-DISTANCE-KM(CAND-TBL-IDX) TO WS-MAX-DISTANCIA.
066500     IF WC-TMA(CAND-TBL-IDX) > WS-MAX-TMA
066600         MOVE WC-TMA(CAND-TBL-IDX) TO WS-MAX-TMA.
066700     IF WC-TAXA-OCUPACAO(CAND-TBL-IDX) > WS-MAX-TAXA
066800         MOVE WC-TAXA-OCUPACAO(CAND-TBL-IDX) TO WS-MAX-TAXA.
066900 310-EXIT.
067000     EXIT.
067100
067200 320-SCORE-ONE-CANDIDATE.
067300     SET CAND-TBL-IDX TO CAND-IDX.
067400     MOVE WC-DISTANCE-KM(CAND-TBL-IDX)   TO SC-DISTANCIA-KM.
067500     MOVE WS-MAX-DISTANCIA               TO SC-MAX-DISTANCIA.
067600     MOVE WC-TMA(CAND-TBL-IDX)           TO SC-TMA.
067700     MOVE WS-MAX-TMA                     TO SC-MAX-TMA.
067800     MOVE WC-TAXA-OCUPACAO(CAND-TBL-IDX) TO SC-TAXA-OCUPACAO.
067900     MOVE WS-MAX-TAXA                    TO SC-MAX-TAXA.
068000     MOVE WC-MATCHES-ESP(CAND-TBL-IDX)   TO SC-ESP-MATCH-SW.
068100     CALL "RTSCORE" USING SC-SCORE-REC.
068200     MOVE SC-SCORE-DIST TO WC-SCORE-DIST(CAND-TBL-IDX).
068300     MOVE SC-SCORE-TMA  TO WC-SCORE-TMA(CAND-TBL-IDX).
068400     MOVE SC-SCORE-OCC  TO WC-SCORE-OCC(CAND-TBL-IDX).
068500     MOVE SC-SCORE-ESP  TO WC-SCORE-ESP(CAND-TBL-IDX).
068600 320-EXIT.
068700     EXIT.
068800
068900*----------------------------------------------------------------
069000*350-BUILD-SUGGESTION - ONLY UNITS THAT MATCHED THE REQUESTED
069100*SPECIALTY GET A COMPOSITE SCORE/ESTIMATED TIME/REASON TEXT -
069200*THE REST NEVER SEE RANK-AND-WRITE BELOW.
069300*----------------------------------------------------------------
069400 350-BUILD-SUGGESTION.
069500     PERFORM 355-BUILD-ONE-SUGGESTION THRU 355-EXIT
069600         VARYING CAND-IDX FROM 1 BY 1
069700         UNTIL CAND-IDX > WS-CAND-COUNT.
069800 350-EXIT.
069900     EXIT.
070000
070100 355-BUILD-ONE-SUGGESTION.
070200     SET CAND-TBL-IDX TO CAND-IDX.
070300     IF WC-HAS-ESPECIALIDADE(CAND-TBL-IDX)
070400         PERFORM 356-COMPUTE-COMPOSITE THRU 356-EXIT
070500         PERFORM 360-BUILD-REASON-TEXT THRU 360-EXIT.
070600 355-EXIT.
070700     EXIT.
070800
070900 356-COMPUTE-COMPOSITE.
071000     COMPUTE WC-SCORE-FINAL(CAND-TBL-IDX) ROUNDED =
071100             (WT-DISTANCIA     * WC-SCORE-DIST(CAND-TBL-IDX))
071200           + (WT-TMA           * WC-SCORE-TMA(CAND-TBL-IDX))
071300           + (WT-OCUPACAO      * WC-SCORE-OCC(CAND-TBL-IDX))
071400           + (WT-ESPECIALIDADE * WC-SCORE-ESP(CAND-TBL-IDX)).
071500     IF WC-SCORE-FINAL(CAND-TBL-IDX) > 1.0000
071600         MOVE 1.0000 TO WC-SCORE-FINAL(CAND-TBL-IDX).
071700     COMPUTE WC-TEMPO-ESTIMADO(CAND-TBL-IDX) =
071800             (WC-DISTANCE-KM(CAND-TBL-IDX) * 2)
071900                                + WC-TMA(CAND-TBL-IDX).
072000 356-EXIT.
072100     EXIT.
072200
072300*    360-BUILD-REASON-TEXT - FOUR CANNED PHRASES, EACH APPENDED
072400*    ONLY WHEN ITS SUB-SCORE CLEARS THE 0.7000 BAR (1.0000 FLAT
072500*    FOR THE SPECIALTY MATCH).  TKT-2777 FIXED THE POINTER MATH
072600*    THAT WAS DROPPING THE TRAILING PERIOD ON THE LAST PHRASE.
072700*    TKT-3965 SHORTENED ALL FOUR PHRASES - THE OLD WORDING RAN
072800*    79 BYTES PAST WC-RAZAO ON A FOUR-FOR-FOUR MATCH WITH NO
072900*    ON OVERFLOW CLAUSE TO CATCH IT, SO THE BEST CANDIDATES WERE
073000*    THE ONES LOSING PART OF THE REASON TEXT. NOW FITS IN 79.
073100 360-BUILD-REASON-TEXT.
073200     MOVE SPACES TO WC-RAZAO(CAND-TBL-IDX).
073300     MOVE 1 TO WS-RAZAO-PTR.
073400     IF WC-SCORE-DIST(CAND-TBL-IDX) > 0.7000
073500         MOVE WC-DISTANCE-KM(CAND-TBL-IDX) TO WS-RAZAO-DIST-ED
073600         STRING "NEAR ADDRESS ("     DELIMITED BY SIZE
073700             WS-RAZAO-DIST-ED DELIMITED BY SIZE
073800             " KM). "             DELIMITED BY SIZE
073900             INTO WC-RAZAO(CAND-TBL-IDX)
074000             WITH POINTER WS-RAZAO-PTR.
074100     IF WC-SCORE-TMA(CAND-TBL-IDX) > 0.7000
074200         MOVE WC-TMA(CAND-TBL-IDX) TO WS-RAZAO-TMA-ED
074300         STRING "FAST TMA ("         DELIMITED BY SIZE
074400             WS-RAZAO-TMA-ED DELIMITED BY SIZE
074500             " MIN). "            DELIMITED BY SIZE
074600             INTO WC-RAZAO(CAND-TBL-IDX)
074700             WITH POINTER WS-RAZAO-PTR.
074800     IF WC-SCORE-OCC(CAND-TBL-IDX) > 0.7000
074900         STRING "LOW OCCUPANCY. " DELIMITED BY SIZE
075000             INTO WC-RAZAO(CAND-TBL-IDX)
075100             WITH POINTER WS-RAZAO-PTR.
075200     IF WC-SCORE-ESP(CAND-TBL-IDX) = 1.0000
075300         STRING "SPECIALTY MATCH. " DELIMITED BY SIZE
075400             INTO WC-RAZAO(CAND-TBL-IDX)
075500             WITH POINTER WS-RAZAO-PTR.
075600 360-EXIT.
075700     EXIT.
075800
075900*----------------------------------------------------------------
076000*380-RANK-AND-WRITE - BUILD THE LIST OF CANDIDATES THAT MATCHED
076100*THE SPECIALTY, SORT THAT LIST DESCENDING ON THE FINAL SCORE
076200*(TIES KEEP THE ORDER THEY WERE READ IN), THEN WRITE THE TOP 5.
076300*----------------------------------------------------------------
076400 380-RANK-AND-WRITE.
076500     MOVE ZERO TO WS-RANK-COUNT.
076600     PERFORM 370-BUILD-RANK-LIST THRU 370-EXIT
076700         VARYING CAND-IDX FROM 1 BY 1
076800         UNTIL CAND-IDX > WS-CAND-COUNT.
076900     IF WS-RANK-COUNT = ZERO
077000         GO TO 380-EXIT.
077100     PERFORM 390-SELECTION-SORT THRU 390-EXIT.
077200     MOVE 5 TO WS-TOPN.
077300     IF WS-RANK-COUNT < WS-TOPN
077400         MOVE WS-RANK-COUNT TO WS-TOPN.
077500     MOVE ZERO TO SUGGESTIONS-PRODUCED.
077600     PERFORM 395-WRITE-SUGGESTION THRU 395-EXIT
077700         VARYING RANK-SUB FROM 1 BY 1
077800         UNTIL RANK-SUB > WS-TOPN.
077900 380-EXIT.
078000     EXIT.
078100
078200 370-BUILD-RANK-LIST.
078300     SET CAND-TBL-IDX TO CAND-IDX.
078400     IF WC-HAS-ESPECIALIDADE(CAND-TBL-IDX)
078500         ADD 1 TO WS-RANK-COUNT
078600         MOVE CAND-IDX TO WS-RANK-IDX-TABLE(WS-RANK-COUNT).
078700 370-EXIT.
078800     EXIT.
078900
079000*    390-SELECTION-SORT - CLASSIC SELECTION SORT OVER THE SMALL
079100*    RANK LIST.  EACH PASS PICKS THE LEFTMOST HIGHEST SCORE OUT
079200*    OF WHAT IS LEFT, WHICH IS WHAT KEEPS A TIE IN ITS ORIGINAL
079300*    READ ORDER.  200 ROWS IS SMALL ENOUGH THAT A SORT FILE
079400*    WOULD BE OVERKILL - THIS IS AN IN-MEMORY TABLE SORT.
079500 390-SELECTION-SORT.
079600     IF WS-RANK-COUNT < 2
079700         GO TO 390-EXIT.
079800     PERFORM 392-SORT-PASS THRU 392-EXIT
079900         VARYING RANK-SUB FROM 1 BY 1
080000         UNTIL RANK-SUB > WS-RANK-COUNT.
080100 390-EXIT.
080200     EXIT.
080300
080400 392-SORT-PASS.
080500     MOVE RANK-SUB TO BEST-SUB.
080600     MOVE RANK-SUB TO HOLD-IDX.
080700     ADD 1 TO HOLD-IDX.
080800     PERFORM 393-FIND-BEST THRU 393-EXIT
080900         VARYING HOLD-IDX FROM HOLD-IDX BY 1
081000         UNTIL HOLD-IDX > WS-RANK-COUNT.
081100     IF BEST-SUB NOT = RANK-SUB
081200         PERFORM 394-SWAP-ENTRIES THRU 394-EXIT.
081300 392-EXIT.
081400     EXIT.
081500
081600 393-FIND-BEST.
081700     SET CAND-TBL-IDX TO WS-RANK-IDX-TABLE(HOLD-IDX).
081800     MOVE WC-SCORE-FINAL(CAND-TBL-IDX) TO WS-HOLD-SCORE.
081900     SET CAND-TBL-IDX TO WS-RANK-IDX-TABLE(BEST-SUB).
082000     IF WS-HOLD-SCORE > WC-SCORE-FINAL(CAND-TBL-IDX)
082100         MOVE HOLD-IDX TO BEST-SUB.
082200 393-EXIT.
082300     EXIT.
082400
082500 394-SWAP-ENTRIES.
082600     MOVE WS-RANK-IDX-TABLE(RANK-SUB)  TO CAND-IDX.
082700     MOVE WS-RANK-IDX-TABLE(BEST-SUB)  TO WS-RANK-IDX-TABLE(RANK-SUB).
082800     MOVE CAND-IDX                     TO WS-RANK-IDX-TABLE(BEST-SUB).
082900 394-EXIT.
083000     EXIT.
083100
083200 395-WRITE-SUGGESTION.
083300     SET CAND-TBL-IDX TO WS-RANK-IDX-TABLE(RANK-SUB).
083400     MOVE RQ-REQUEST-ID               TO SG-REQUEST-ID.
083500     MOVE RANK-SUB                    TO SG-RANK.
083600     MOVE WC-UNIT-ID(CAND-TBL-IDX)     TO SG-UNIT-ID.
083700     MOVE WC-NAME(CAND-TBL-IDX)        TO SG-NAME.
083800     MOVE WC-SCORE-FINAL(CAND-TBL-IDX) TO SG-SCORE-FINAL.
083900     MOVE WC-DISTANCE-KM(CAND-TBL-IDX) TO SG-DISTANCIA-KM.
084000     MOVE WC-TEMPO-ESTIMADO(CAND-TBL-IDX)
084100                                       TO SG-TEMPO-ESTIMADO.
084200     MOVE WC-RAZAO(CAND-TBL-IDX)       TO SG-RAZAO.
084300     WRITE SUGGESTION-FILE-REC FROM RT-SUGGESTION-REC.
084400     ADD 1 TO SUGGESTIONS-WRITTEN, SUGGESTIONS-PRODUCED.
084500     MOVE RANK-SUB       TO SDR-RANK.
084600     MOVE WC-NAME(CAND-TBL-IDX)        TO SDR-NAME.
084700     MOVE WC-SCORE-FINAL(CAND-TBL-IDX) TO SDR-SCORE.
084800     MOVE WC-DISTANCE-KM(CAND-TBL-IDX) TO SDR-DISTANCIA-KM.
084900     MOVE WC-TEMPO-ESTIMADO(CAND-TBL-IDX)
085000                                       TO SDR-TEMPO-ESTIMADO.
085100     MOVE WC-RAZAO(CAND-TBL-IDX)       TO SDR-RAZAO.
085200     PERFORM 730-CHECK-PAGE-BREAK THRU 730-EXIT.
085300     WRITE REPORT-FILE-REC FROM WS-SUGGESTION-DETAIL-REC
085400         AFTER ADVANCING 1.
085500     ADD 1 TO WS-LINES.
085600 395-EXIT.
085700     EXIT.
085800
085900*    710-WRITE-PAGE-HEADING IS CALLED FROM 730-CHECK-PAGE-BREAK AND
086000*    FROM 000-HOUSEKEEPING FOR PAGE 1.  STAMPS THE RUN DATE OFF
086100*    THE SYSTEM CLOCK - SEE TKT-3388 IN THE MAINTENANCE LOG ABOVE.
086200 710-WRITE-PAGE-HEADING.
086300     ADD 1 TO WS-PAGE-NO.
086400     MOVE WS-PAGE-NO TO HDR-PAGE-NO.
086500     ACCEPT WS-RUN-DATE-YYYYMMDD FROM DATE YYYYMMDD.
086600     STRING WS-RUN-MM "/" WS-RUN-DD "/" WS-RUN-YYYY
086700         DELIMITED BY SIZE INTO HDR-RUN-DATE.
086800     WRITE REPORT-FILE-REC FROM WS-HDR-REC
086900         AFTER ADVANCING NEXT-PAGE.
087000     WRITE REPORT-FILE-REC FROM WS-COLM-HDR-REC
087100         AFTER ADVANCING 2.
087200     MOVE 4 TO WS-LINES.
087300 710-EXIT.
087400     EXIT.
087500
087600*    720-WRITE-REQUEST-HDR PRINTS ONE BANNER LINE PER VALID REQUEST
087700*    SHOWING THE KEY REQUEST FIELDS AHEAD OF ITS SUGGESTION LINES.
087800 720-WRITE-REQUEST-HDR.
087900     PERFORM 730-CHECK-PAGE-BREAK THRU 730-EXIT.
088000     MOVE RQ-REQUEST-ID      TO RHR-REQUEST-ID.
088100     MOVE RQ-RISK-CLASS      TO RHR-RISK-CLASS.
088200     MOVE RQ-ESPECIALIDADE   TO RHR-ESPECIALIDADE.
088300     MOVE RQ-RADIUS-KM       TO RHR-RADIUS-KM.
088400     WRITE REPORT-FILE-REC FROM WS-REQUEST-HDR-REC
088500         AFTER ADVANCING 2.
088600     ADD 2 TO WS-LINES.
088700 720-EXIT.
088800     EXIT.
088900
089000*    730-CHECK-PAGE-BREAK - SHARED BY 720 AND 395.  56 LINES IS
089100*    THE SAME PAGE DEPTH PATLIST USES ON THIS PRINTER CLASS.
089200 730-CHECK-PAGE-BREAK.
089300     IF WS-LINES NOT < WS-MAX-LINES
089400         PERFORM 710-WRITE-PAGE-HEADING THRU 710-EXIT.
089500 730-EXIT.
089600     EXIT.
089700
089800*    740-WRITE-REQUEST-ERROR PRINTS THE REJECT LINE FOR A REQUEST
089900*    THAT FAILED 200-VALIDATE-REQUEST - RHR/SDR LINES ARE SKIPPED.
090000 740-WRITE-REQUEST-ERROR.
090100     PERFORM 730-CHECK-PAGE-BREAK THRU 730-EXIT.
090200     MOVE RQ-REQUEST-ID      TO RER-REQUEST-ID.
090300     WRITE REPORT-FILE-REC FROM WS-REQUEST-ERROR-REC
090400         AFTER ADVANCING 2.
090500     ADD 2 TO WS-LINES.
090600 740-EXIT.
090700     EXIT.
090800
090900*    745-WRITE-NO-UNITS FIRES WHEN A REQUEST VALIDATES CLEAN BUT
091000*    NO CANDIDATE UNIT ON THE FILE SHARES ITS RQ-REQUEST-ID.
091100 745-WRITE-NO-UNITS.
091200     PERFORM 730-CHECK-PAGE-BREAK THRU 730-EXIT.
091300     MOVE RQ-REQUEST-ID      TO NUR-REQUEST-ID.
091400     WRITE REPORT-FILE-REC FROM WS-NO-UNITS-REC
091500         AFTER ADVANCING 2.
091600     ADD 2 TO WS-LINES.
091700 745-EXIT.
091800     EXIT.
091900
092000*    750-WRITE-BREAK-LINE IS THE CONTROL BREAK AT THE BOTTOM OF
092100*    EACH REQUEST'S GROUP OF SUGGESTION LINES - CANDIDATE AND
092200*    SUGGESTION COUNTS, MODELLED ON PATLIST'S PATIENT-TOTAL LINE.
092300 750-WRITE-BREAK-LINE.
092400     PERFORM 730-CHECK-PAGE-BREAK THRU 730-EXIT.
092500     MOVE WS-CAND-COUNT        TO BR-CAND-READ.
092600     MOVE CANDIDATES-SKIPPED   TO BR-CAND-SKIP.
092700     MOVE SUGGESTIONS-PRODUCED TO BR-SUGG-PROD.
092800     WRITE REPORT-FILE-REC FROM WS-BREAK-REC
092900         AFTER ADVANCING 2.
093000     ADD 2 TO WS-LINES.
093100 750-EXIT.
093200     EXIT.
093300
093400*    920-READ-REQUEST READS ONE 112-BYTE ROUTING REQUEST.  A BAD
093500*    STATUS OTHER THAN AT-END IS AN ABEND - THE TRANSACTION FILE
093600*    IS EXPECTED CLEAN, UNLIKE THE UNITS FILE BELOW IT.
093700 920-READ-REQUEST.
093800     READ REQUEST-FILE INTO RT-ROUTING-REQUEST
093900         AT END
094000             SET NO-MORE-REQUESTS TO TRUE
094100             GO TO 920-EXIT.
094200     IF NOT REQUEST-STATUS-OK
094300         MOVE "920-READ-REQUEST"      TO PARA-NAME
094400         MOVE "BAD STATUS ON REQUEST-FILE READ"
094500                                         TO ABEND-REASON
094600         MOVE "00"                     TO EXPECTED-VAL
094700         MOVE REQUEST-STATUS            TO ACTUAL-VAL
094800         GO TO 1000-ABEND-RTN.
094900     ADD 1 TO REQUESTS-READ.
095000 920-EXIT.
095100     EXIT.
095200
095300*    930-READ-UNITS READS ONE CANDIDATE-UNIT ROW.  USED BOTH FOR
095400*    THE INITIAL PRIMING READ AND FOR THE MATCHING-KEY LOOK-AHEAD
095500*    IN 255-LOAD-ONE-UNIT.
095600 930-READ-UNITS.
095700     READ UNITS-FILE INTO RT-CANDIDATE-UNIT
095800         AT END
095900             SET NO-MORE-UNITS TO TRUE
096000             GO TO 930-EXIT.
096100     IF NOT UNITS-STATUS-OK
096200         MOVE "930-READ-UNITS"        TO PARA-NAME
096300         MOVE "BAD STATUS ON UNITS-FILE READ"
096400                                         TO ABEND-REASON
096500         MOVE "00"                     TO EXPECTED-VAL
096600         MOVE UNITS-STATUS              TO ACTUAL-VAL
096700         GO TO 1000-ABEND-RTN.
096800     ADD 1 TO UNITS-READ.
096900 930-EXIT.
097000     EXIT.
097100
097200*----------------------------------------------------------------
097300*900-CLEANUP - END-OF-JOB TOTALS, SAME SHAPE AS PATLIST'S FINAL
097400*TRAILER PAGE, WRITTEN TO BOTH THE PRINT FILE AND SYSOUT.
097500*----------------------------------------------------------------
097600 900-CLEANUP.
097700     MOVE "REQUESTS READ.................." TO TOT-LABEL.
097800     MOVE REQUESTS-READ       TO TOT-VALUE.
097900     WRITE REPORT-FILE-REC FROM WS-TOTALS-REC
098000         AFTER ADVANCING 2.
098100     WRITE SYSOUT-FILE-REC FROM WS-TOTALS-REC.
098200     MOVE "REQUESTS REJECTED.............." TO TOT-LABEL.
098300     MOVE REQUESTS-REJECTED   TO TOT-VALUE.
098400     WRITE REPORT-FILE-REC FROM WS-TOTALS-REC
098500         AFTER ADVANCING 1.
098600     WRITE SYSOUT-FILE-REC FROM WS-TOTALS-REC.
098700     MOVE "REQUESTS WITH NO UNITS FOUND...." TO TOT-LABEL.
098800     MOVE REQUESTS-NO-UNITS   TO TOT-VALUE.
098900     WRITE REPORT-FILE-REC FROM WS-TOTALS-REC
099000         AFTER ADVANCING 1.
099100     WRITE SYSOUT-FILE-REC FROM WS-TOTALS-REC.
099200     MOVE "CANDIDATE UNITS READ............" TO TOT-LABEL.
099300     MOVE UNITS-READ          TO TOT-VALUE.
099400     WRITE REPORT-FILE-REC FROM WS-TOTALS-REC
099500         AFTER ADVANCING 1.
099600     WRITE SYSOUT-FILE-REC FROM WS-TOTALS-REC.
099700     MOVE "CANDIDATE UNITS SKIPPED........." TO TOT-LABEL.
099800     MOVE UNITS-SKIPPED       TO TOT-VALUE.
099900     WRITE REPORT-FILE-REC FROM WS-TOTALS-REC
100000         AFTER ADVANCING 1.
100100     WRITE SYSOUT-FILE-REC FROM WS-TOTALS-REC.
100200     MOVE "SUGGESTIONS WRITTEN............." TO TOT-LABEL.
100300     MOVE SUGGESTIONS-WRITTEN TO TOT-VALUE.
100400     WRITE REPORT-FILE-REC FROM WS-TOTALS-REC
100500         AFTER ADVANCING 1.
100600     WRITE SYSOUT-FILE-REC FROM WS-TOTALS-REC.
100700     CLOSE WEIGHTS-FILE
100800           REQUEST-FILE
100900           UNITS-FILE
101000           SUGGESTION-FILE
101100           REPORT-FILE
101200           SYSOUT-FILE.
101300 900-EXIT.
101400     EXIT.
101500
101600*----------------------------------------------------------------
101700*1000-ABEND-RTN - SHOP-STANDARD FORCED S0C7.  RTABEND FIELDS ARE
101800*MOVED BY THE CALLER BEFORE THE GO TO - SAME PATTERN DALYEDIT AND
101900*PATLIST USE, LIFTED STRAIGHT ACROSS FOR THIS SYSTEM.
102000*----------------------------------------------------------------
102100 1000-ABEND-RTN.
102200     WRITE SYSOUT-FILE-REC FROM ABEND-REC.
102300     CLOSE WEIGHTS-FILE
102400           REQUEST-FILE
102500           UNITS-FILE
102600           SUGGESTION-FILE
102700           REPORT-FILE
102800           SYSOUT-FILE.
102900     DISPLAY "*** ABNORMAL END OF JOB - RTREQEDT ***" UPON CONSOLE.
103000     DIVIDE ZERO-VAL INTO ONE-VAL.
103100
